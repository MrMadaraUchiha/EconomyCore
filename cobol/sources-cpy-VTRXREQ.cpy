000100*================================================================
000200* VTRXREQ.cpybk
000300*    TRANSACTION REQUEST RECORD - TRANFILE, READ IN ARRIVAL
000400*    ORDER (TRX-SEQ ASCENDING) BY VLTPOST.  ONE RECORD PER
000500*    MONEY-MOVEMENT OR ADMINISTRATIVE REQUEST.
000600*----------------------------------------------------------------
000700* AMENDMENT HISTORY:
000800*----------------------------------------------------------------
000900* VLT001A 14/03/1991 RHT   - INITIAL VERSION - WD/DP/BQ ONLY.
001000* VLT004F 11/01/1999 KSM   - Y2K REMEDIATION - NO DATE FIELDS,
001100*                            REVIEWED, NO CHANGE REQUIRED.
001200* VLT010G 02/02/2010 VSK   - ADDED TRX-ACCOUNT-2, TRX-PERM AND
001300*                            TRX-PERM-VALUE FOR SHARED-ACCOUNT
001400*                            REQUEST TYPES (SC/IO/SO/IM/AM/RM/
001500*                            HP/UP), E-REQ CM-2010-0291.
001600* VLT012D 30/07/2012 TWE   - ADDED TRX-PCT-FLAG - GIVE/TAKE/PAY/
001700*                            SET CAN NOW EXPRESS THE AMOUNT AS A
001800*                            PERCENTAGE OF THE CURRENT BALANCE.
001900* VLT014C 17/09/2014 VSK   - ADDED TRX-NAME FOR ACCOUNT CREATE
002000*                            AND RENAME REQUESTS.
002100*================================================================
002200 01  VTRXREQ-REC.
002300     05  TRX-SEQ                     PIC 9(06).
002400     05  TRX-TYPE                    PIC X(02).
002500     05  TRX-SOURCE                  PIC X(20).
002600     05  TRX-ACCOUNT                 PIC X(36).
002700     05  TRX-ACCOUNT-2               PIC X(36).
002800     05  TRX-REGION                  PIC X(12).
002900     05  TRX-CURRENCY                PIC X(12).
003000     05  TRX-AMOUNT                  PIC S9(13)V9(4).
003100     05  TRX-PCT-FLAG                PIC X(01).
003200         88  TRX-IS-PERCENTAGE                 VALUE "Y".
003300     05  TRX-PERM                    PIC X(02).
003400     05  TRX-PERM-VALUE              PIC X(01).
003500         88  TRX-PERM-GRANT                    VALUE "Y".
003600         88  TRX-PERM-REVOKE                    VALUE "N".
003700     05  TRX-NAME                    PIC X(30).
003800     05  FILLER                      PIC X(25).
