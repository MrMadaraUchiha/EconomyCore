000100*================================================================
000200* VCUR.cpybk
000300*    LINKAGE AREA FOR CALL "VLTVCUR" - LOCATES A CURRENCY IN THE
000400*    IN-MEMORY CURRENCY TABLE (VCT-TABLE-AREA, PASSED AS THE
000500*    SECOND CALL PARAMETER) BY CUR-ID.  A SPACE-FILLED CUR-ID ON
000600*    INPUT MEANS "DEFAULT CURRENCY" - THE ROUTINE RETURNS
000700*    VCT-DEFAULT-IDX IN THAT CASE WITHOUT SEARCHING.
000800*----------------------------------------------------------------
000900* AMENDMENT HISTORY:
001000*----------------------------------------------------------------
001100* VLT010J 02/02/2010 VSK   - INITIAL VERSION.
001200*================================================================
001300 01  WK-C-VCUR-RECORD.
001400     05  WK-C-VCUR-INPUT.
001500         10  WK-C-VCUR-CURRENCY-ID   PIC X(12).
001600     05  WK-C-VCUR-OUTPUT.
001700         10  WK-C-VCUR-FOUND-SW      PIC X(01).
001800             88  WK-C-VCUR-FOUND               VALUE "Y".
001900             88  WK-C-VCUR-NOT-FOUND           VALUE "N".
002000         10  WK-C-VCUR-INDEX         PIC 9(04)  COMP.
