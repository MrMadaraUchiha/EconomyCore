000100*================================================================
000200* VRESP.cpybk
000300*    RESPONSE RECORD - RESPONSE FILE, ONE RECORD WRITTEN FOR
000400*    EVERY TRANFILE REQUEST READ, IN THE SAME SEQUENCE.
000500*----------------------------------------------------------------
000600* AMENDMENT HISTORY:
000700*----------------------------------------------------------------
000800* VLT001A 14/03/1991 RHT   - INITIAL VERSION - STATUS/AMOUNT/
000900*                            BALANCE/MESSAGE ONLY.
001000* VLT004G 11/01/1999 KSM   - Y2K REMEDIATION - NO DATE FIELDS,
001100*                            REVIEWED, NO CHANGE REQUIRED.
001200* VLT011C 08/05/2011 TWE   - ADDED RSP-FORMATTED (SYMBOL, AMOUNT
001300*                            AND SINGULAR/PLURAL NAME) SO DOWN-
001400*                            STREAM SYSTEMS STOP RE-FORMATTING
001500*                            THE AMOUNT THEMSELVES.
001600*================================================================
001700 01  VRESP-REC.
001800     05  RSP-SEQ                     PIC 9(06).
001900     05  RSP-TYPE                    PIC X(02).
002000     05  RSP-STATUS                  PIC X(01).
002100         88  RSP-IS-SUCCESS                    VALUE "S".
002200         88  RSP-IS-FAILURE                    VALUE "F".
002300     05  RSP-AMOUNT                  PIC S9(13)V9(4).
002400     05  RSP-BALANCE                 PIC S9(13)V9(4).
002500     05  RSP-MESSAGE                 PIC X(40).
002600     05  RSP-FORMATTED               PIC X(30).
002700     05  FILLER                      PIC X(37).
