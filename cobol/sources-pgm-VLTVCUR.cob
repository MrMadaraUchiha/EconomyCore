000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTVCUR.
000500 AUTHOR.         R.H. TANAKA.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOCATE A CURRENCY IN THE
001200*               IN-MEMORY CURRENCY TABLE (VCT-TABLE-AREA, LOADED
001300*               AND OWNED BY VLTPOST) BY CUR-ID.  A SPACE-FILLED
001400*               CURRENCY ID MEANS "USE THE DEFAULT CURRENCY" AND
001500*               IS RESOLVED WITHOUT A SEARCH.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* VLT001A 14/03/1991 RHT   - INITIAL VERSION.
002100* VLT004I 11/01/1999 KSM   - Y2K REMEDIATION - NO DATE FIELDS IN
002200*                            THIS PROGRAM, REVIEWED, NO CHANGE
002300*                            REQUIRED.
002400* VLT008E 26/06/2006 TWE   - CONVERTED FROM A RANDOM READ ON THE
002500*                            RATE MASTER TO A SEARCH ALL AGAINST
002600*                            THE IN-MEMORY CURRENCY TABLE.
002700* VLT010J 02/02/2010 VSK   - ADDED THE BLANK-CURRENCY-ID SHORT
002800*                            CIRCUIT TO RETURN VCT-DEFAULT-IDX,
002900*                            E-REQ CM-2010-0291.
003000*----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                       ON  STATUS IS U0-ON
004100                       OFF STATUS IS U0-OFF.
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM VLTVCUR  **".
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100     COPY VASCMWS.
005200 01  WK-C-RUN-DATE-AREA.
005300     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
005400     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
005500         10  WK-C-RUN-DATE-CC        PIC 9(02).
005600         10  WK-C-RUN-DATE-YY        PIC 9(02).
005700         10  WK-C-RUN-DATE-MM        PIC 9(02).
005800         10  WK-C-RUN-DATE-DD        PIC 9(02).
005900 01  WK-C-AMOUNT-AREA.
006000     05  WK-C-NOTE-MIN-WORK          PIC S9(13)V9(4)  VALUE ZERO.
006100     05  WK-C-NOTE-MIN-WORK-R REDEFINES WK-C-NOTE-MIN-WORK.
006200         10  WK-C-NOTE-MIN-SIGN      PIC X(01).
006300         10  WK-C-NOTE-MIN-DIGITS    PIC 9(16).
006400 01  WK-C-KEY-AREA.
006500     05  WK-C-SEARCH-KEY             PIC X(12)        VALUE SPACES.
006600     05  WK-C-SEARCH-KEY-R REDEFINES WK-C-SEARCH-KEY.
006700         10  WK-C-SK-PREFIX          PIC X(03).
006800         10  WK-C-SK-SUFFIX          PIC X(09).
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-ENTRY-COUNT            PIC 9(04)        COMP.
007100****************
007200 LINKAGE SECTION.
007300****************
007400     COPY VCUR.
007500     COPY VCURTAB.
007600 EJECT
007700********************************************************
007800 PROCEDURE DIVISION USING WK-C-VCUR-RECORD, VCT-TABLE-AREA.
007900********************************************************
008000 MAIN-MODULE.
008100     PERFORM A000-PROCESS-CALLED-ROUTINE
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008300     GOBACK.
008400*----------------------------------------------------------------*
008500 A000-PROCESS-CALLED-ROUTINE.
008600*----------------------------------------------------------------*
008700     MOVE "N"                        TO WK-C-VCUR-FOUND-SW.
008800     MOVE ZERO                       TO WK-C-VCUR-INDEX.
008900     IF WK-C-VCUR-CURRENCY-ID = SPACES
009000         GO TO A050-RETURN-DEFAULT-CURRENCY
009100     END-IF.
009200     MOVE WK-C-VCUR-CURRENCY-ID      TO WK-C-SEARCH-KEY.
009300     MOVE VCT-COUNT                  TO WK-N-ENTRY-COUNT.
009400     IF WK-N-ENTRY-COUNT = ZERO
009500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
009600     END-IF.
009700     SEARCH ALL VCT-ENTRY
009800         AT END
009900             MOVE "N"                TO WK-C-VCUR-FOUND-SW
010000         WHEN VCT-ID (VCT-IDX) = WK-C-SEARCH-KEY
010100             MOVE "Y"                TO WK-C-VCUR-FOUND-SW
010200             SET WK-C-VCUR-INDEX     TO VCT-IDX
010300     END-SEARCH.
010400     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010500*----------------------------------------------------------------*
010600 A050-RETURN-DEFAULT-CURRENCY.
010700*----------------------------------------------------------------*
010800     IF VCT-DEFAULT-IDX = ZERO
010900         MOVE "N"                    TO WK-C-VCUR-FOUND-SW
011000     ELSE
011100         MOVE "Y"                    TO WK-C-VCUR-FOUND-SW
011200         MOVE VCT-DEFAULT-IDX        TO WK-C-VCUR-INDEX
011300     END-IF.
011400*================================================================*
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600*================================================================*
011700     EXIT.
011800******************************************************************
011900************** END OF PROGRAM SOURCE -  VLTVCUR ***************
012000******************************************************************
