000100*================================================================
000200* VXPH.cpybk
000300*    LINKAGE AREA FOR CALL "VLTXPH" - EXPERIENCE HOLDINGS
000400*    HANDLER (XG/XS).  THE ACCOUNT AND CURRENCY TABLES TRAVEL AS
000500*    SEPARATE CALL PARAMETERS; THIS AREA CARRIES ONLY THE
000600*    REQUEST/RESPONSE.
000700*----------------------------------------------------------------
000800* AMENDMENT HISTORY:
000900*----------------------------------------------------------------
001000* VLT014D 17/09/2014 VSK   - INITIAL VERSION.
001100*================================================================
001200 01  WK-C-VXPH-RECORD.
001300     05  WK-C-VXPH-INPUT.
001400         10  WK-C-VXPH-OP-CODE       PIC X(02).
001500         10  WK-C-VXPH-ACCOUNT-ID    PIC X(36).
001600         10  WK-C-VXPH-REGION        PIC X(12).
001700         10  WK-C-VXPH-CURRENCY-ID   PIC X(12).
001800         10  WK-C-VXPH-AMOUNT        PIC S9(13)V9(4).
001900     05  WK-C-VXPH-OUTPUT.
002000         10  WK-C-VXPH-STATUS        PIC X(01).
002100             88  WK-C-VXPH-SUCCESS              VALUE "S".
002200             88  WK-C-VXPH-FAILURE              VALUE "F".
002300         10  WK-C-VXPH-MESSAGE       PIC X(40).
002400         10  WK-C-VXPH-RESULT-AMT    PIC S9(13)V9(4).
