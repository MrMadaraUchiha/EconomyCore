000100*================================================================
000200* VACCTMS.cpybk
000300*    ACCOUNT MASTER RECORD - FD LAYOUT FOR ACCTMAST-IN/OUT, PLUS
000400*    THE IN-MEMORY TABLE THE MASTER IS LOADED INTO AT A200 OF
000500*    VLTPOST (SORTED ASCENDING BY ACC-ID, SEARCH ALL).
000600*
000700*    EACH ACCOUNT CARRIES UP TO 10 MEMBER ENTRIES (SHARED
000800*    ACCOUNTS ONLY - ACC-TYPE "S") AND UP TO 10 HOLDING ENTRIES,
000900*    ONE PER REGION/CURRENCY COMBINATION THE ACCOUNT HOLDS A
001000*    BALANCE IN.
001100*----------------------------------------------------------------
001200* AMENDMENT HISTORY:
001300*----------------------------------------------------------------
001400* VLT001A 14/03/1991 RHT   - INITIAL VERSION - SINGLE-CURRENCY
001500*                            BALANCE, NO SHARED-ACCOUNT MEMBERS.
001600* VLT004E 11/01/1999 KSM   - Y2K REMEDIATION - NO DATE FIELDS,
001700*                            REVIEWED, NO CHANGE REQUIRED.
001800* VLT008C 26/06/2006 TWE   - ADDED ACC-HOLDING TABLE (10 ENTRIES)
001900*                            TO SUPPORT MULTI-REGION, MULTI-
002000*                            CURRENCY BALANCES. PREVIOUSLY ONE
002100*                            FLAT AMOUNT FIELD PER ACCOUNT.
002200* VLT010F 02/02/2010 VSK   - ADDED ACC-MEMBER TABLE (10 ENTRIES)
002300*                            AND ACC-OWNER-ID FOR SHARED/JOINT
002400*                            ACCOUNTS, E-REQ CM-2010-0291.
002500* VLT014B 17/09/2014 VSK   - ADDED ACC-XP-POINTS LIVE COUNTER FOR
002600*                            THE EXPERIENCE HOLDINGS HANDLER.
002700*================================================================
002800 01  VACCTMS-REC.
002900     05  ACC-ID                      PIC X(36).
003000     05  ACC-NAME                    PIC X(30).
003100     05  ACC-TYPE                    PIC X(01).
003200         88  ACC-TYPE-PLAYER                   VALUE "P".
003300         88  ACC-TYPE-SHARED                    VALUE "S".
003400         88  ACC-TYPE-NON-PLAYER                VALUE "N".
003500     05  ACC-ONLINE-FLAG             PIC X(01).
003600         88  ACC-IS-ONLINE                      VALUE "Y".
003700     05  ACC-OWNER-ID                PIC X(36).
003800     05  ACC-XP-POINTS               PIC S9(9).
003900     05  ACC-MEMBER-COUNT            PIC 9(02).
004000     05  ACC-MEMBER OCCURS 10 TIMES.
004100         10  ACM-MEMBER-ID           PIC X(36).
004200         10  ACM-PERM-DEPOSIT        PIC X(01).
004300             88  ACM-PERM-DEPOSIT-Y            VALUE "Y".
004400         10  ACM-PERM-WITHDRAW       PIC X(01).
004500             88  ACM-PERM-WITHDRAW-Y           VALUE "Y".
004600         10  ACM-PERM-BALANCE        PIC X(01).
004700             88  ACM-PERM-BALANCE-Y            VALUE "Y".
004800         10  ACM-PERM-XFER-OWNER     PIC X(01).
004900             88  ACM-PERM-XFER-OWNER-Y         VALUE "Y".
005000         10  ACM-PERM-ADD-MEMBER     PIC X(01).
005100             88  ACM-PERM-ADD-MEMBER-Y         VALUE "Y".
005200         10  ACM-PERM-REMOVE-MEMBER  PIC X(01).
005300             88  ACM-PERM-REMOVE-MEMBER-Y      VALUE "Y".
005400         10  ACM-PERM-MODIFY-MEMBER  PIC X(01).
005500             88  ACM-PERM-MODIFY-MEMBER-Y      VALUE "Y".
005600         10  ACM-PERM-OWNERSHIP      PIC X(01).
005700             88  ACM-PERM-OWNERSHIP-Y          VALUE "Y".
005800         10  ACM-PERM-DEL-ACCOUNT    PIC X(01).
005900             88  ACM-PERM-DEL-ACCOUNT-Y        VALUE "Y".
006000     05  ACC-HOLD-COUNT              PIC 9(02).
006100     05  ACC-HOLDING OCCURS 10 TIMES.
006200         10  ACH-REGION              PIC X(12).
006300         10  ACH-CURRENCY            PIC X(12).
006400         10  ACH-AMOUNT              PIC S9(13)V9(4).
006500     05  FILLER                      PIC X(23).
006600*----------------------------------------------------------------
006700*    IN-MEMORY ACCOUNT MASTER TABLE - LOADED ASCENDING BY
006800*    VAT-ID, BINARY-SEARCHABLE (SEARCH ALL).  SAME SHAPE AS
006900*    VACCTMS-REC ABOVE, PREFIXED VAT- (MEMBERS VTM-, HOLDINGS
007000*    VTH-) SO THE TABLE FIELDS ARE NEVER MISTAKEN FOR THE FD
007100*    RECORD FIELDS IN A CALLED ROUTINE'S LINKAGE SECTION.
007200*----------------------------------------------------------------
007300 01  VAM-TABLE-AREA.
007400     05  VAM-COUNT                   PIC 9(06)        COMP.
007500     05  VAM-ENTRY OCCURS 5000 TIMES
007600             ASCENDING KEY IS VAT-ID
007700             INDEXED BY VAM-IDX.
007800         10  VAT-ID                  PIC X(36).
007900         10  VAT-NAME                PIC X(30).
008000         10  VAT-TYPE                PIC X(01).
008100             88  VAT-TYPE-PLAYER                VALUE "P".
008200             88  VAT-TYPE-SHARED                VALUE "S".
008300             88  VAT-TYPE-NON-PLAYER            VALUE "N".
008400         10  VAT-ONLINE-FLAG         PIC X(01).
008500             88  VAT-IS-ONLINE                  VALUE "Y".
008600         10  VAT-OWNER-ID            PIC X(36).
008700         10  VAT-XP-POINTS           PIC S9(9).
008800         10  VAT-MEMBER-COUNT        PIC 9(02).
008900         10  VAT-MEMBER OCCURS 10 TIMES.
009000             15  VTM-MEMBER-ID           PIC X(36).
009100             15  VTM-PERM-DEPOSIT        PIC X(01).
009200                 88  VTM-PERM-DEPOSIT-Y            VALUE "Y".
009300             15  VTM-PERM-WITHDRAW       PIC X(01).
009400                 88  VTM-PERM-WITHDRAW-Y           VALUE "Y".
009500             15  VTM-PERM-BALANCE        PIC X(01).
009600                 88  VTM-PERM-BALANCE-Y            VALUE "Y".
009700             15  VTM-PERM-XFER-OWNER     PIC X(01).
009800                 88  VTM-PERM-XFER-OWNER-Y         VALUE "Y".
009900             15  VTM-PERM-ADD-MEMBER     PIC X(01).
010000                 88  VTM-PERM-ADD-MEMBER-Y         VALUE "Y".
010100             15  VTM-PERM-REMOVE-MEMBER  PIC X(01).
010200                 88  VTM-PERM-REMOVE-MEMBER-Y      VALUE "Y".
010300             15  VTM-PERM-MODIFY-MEMBER  PIC X(01).
010400                 88  VTM-PERM-MODIFY-MEMBER-Y      VALUE "Y".
010500             15  VTM-PERM-OWNERSHIP      PIC X(01).
010600                 88  VTM-PERM-OWNERSHIP-Y          VALUE "Y".
010700             15  VTM-PERM-DEL-ACCOUNT    PIC X(01).
010800                 88  VTM-PERM-DEL-ACCOUNT-Y        VALUE "Y".
010900         10  VAT-HOLD-COUNT          PIC 9(02).
011000         10  VAT-HOLDING OCCURS 10 TIMES.
011100             15  VTH-REGION              PIC X(12).
011200             15  VTH-CURRENCY            PIC X(12).
011300             15  VTH-AMOUNT              PIC S9(13)V9(4).
