000100*================================================================
000200* VPRM.cpybk
000300*    LINKAGE AREA FOR CALL "VLTVPRM" - MAPS THE EXTERNAL
000400*    SHARED-ACCOUNT PERMISSION CODE CARRIED ON A TRANFILE
000500*    RECORD (TRX-PERM) TO THE INTERNAL MEMBER PERMISSION FLAG
000600*    IT CONTROLS.  WK-C-VPRM-FLAG-NO IS THE ORDINAL OF THE FLAG
000700*    WITHIN ACC-MEMBER/VAT-MEMBER (1=DEPOSIT .. 9=DEL-ACCOUNT),
000800*    MATCHING THE ORDER THE FLAGS ARE DECLARED IN VACCTMS.
000900*----------------------------------------------------------------
001000* AMENDMENT HISTORY:
001100*----------------------------------------------------------------
001200* VLT010K 02/02/2010 VSK   - INITIAL VERSION.
001300*================================================================
001400 01  WK-C-VPRM-RECORD.
001500     05  WK-C-VPRM-INPUT.
001600         10  WK-C-VPRM-EXTERNAL-CD   PIC X(02).
001700     05  WK-C-VPRM-OUTPUT.
001800         10  WK-C-VPRM-MAPPED-SW     PIC X(01).
001900             88  WK-C-VPRM-MAPPED              VALUE "Y".
002000             88  WK-C-VPRM-UNMAPPED            VALUE "N".
002100         10  WK-C-VPRM-FLAG-NO       PIC 9(01).
