000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTNOTE.
000500 AUTHOR.         T.W. ENG.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   08 MAY 2011.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO ISSUE A PHYSICAL CURRENCY NOTE
001200*               AGAINST AN ACCOUNT'S HOLDINGS.  A SERVICE FEE,
001300*               EXPRESSED AS A PERCENTAGE OF THE FACE VALUE, IS
001400*               DEBITED ALONG WITH THE NOTE.  THE FACE VALUE MUST
001500*               CLEAR THE CURRENCY'S CONFIGURED NOTE MINIMUM AND
001600*               THE ACCOUNT MUST HOLD ENOUGH TO COVER FACE PLUS
001700*               FEE BEFORE ANYTHING IS POSTED.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* VLT011D 08/05/2011 TWE   - INITIAL VERSION, E-REQ CM-2011-0147.
002300* VLT012F 22/08/2012 TWE   - FEE ROUNDING CONFIRMED HALF-UP TO THE
002400*                            CURRENCY'S OWN DECIMAL PLACES, NOT A
002500*                            FIXED 2-PLACE ROUND.
002510* VLT014J 19/03/2015 TWE   - RSP-FORMATTED-STYLE TEXT WAS RAW
002520*                            ZONED DIGITS WITH NO DECIMAL POINT
002530*                            AND QUOTED THE NOTE'S OWN CURRENCY -
002540*                            NOW EDITS THE AMOUNT AND ALWAYS
002550*                            QUOTES THE DEFAULT CURRENCY, SAME
002560*                            AS VLTPOST.
002570* VLT014K 19/03/2015 TWE   - MAIN-MODULE TESTED WK-C-VNOTE-
002571*                            FAILURE RIGHT AFTER EACH STEP, BUT
002572*                            THE STATUS BYTE IS ONLY EVER SET TO
002573*                            "S" BY A600 AT THE VERY END, SO THE
002574*                            TEST WAS ALWAYS TRUE AND NT ALWAYS
002575*                            BAILED OUT RIGHT AFTER A100 - NOW
002576*                            GATES ON WK-C-VNOTE-MESSAGE BEING
002577*                            NON-BLANK, WHICH EACH STEP ALREADY
002578*                            SETS CORRECTLY ON ITS OWN FAILURE.
002600*----------------------------------------------------------------
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   UPSI-0 IS UPSI-SWITCH-0
003600                       ON  STATUS IS U0-ON
003700                       OFF STATUS IS U0-OFF.
003800***************
003900 DATA DIVISION.
004000***************
004100 WORKING-STORAGE SECTION.
004200*************************
004300 01  FILLER                          PIC X(24)        VALUE
004400     "** PROGRAM VLTNOTE  **".
004500* ------------------ PROGRAM WORKING STORAGE -------------------*
004600 01  WK-C-COMMON.
004700     COPY VASCMWS.
004800 01  WK-C-RUN-DATE-AREA.
004900     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
005000     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
005100         10  WK-C-RUN-DATE-CC        PIC 9(02).
005200         10  WK-C-RUN-DATE-YY        PIC 9(02).
005300         10  WK-C-RUN-DATE-MM        PIC 9(02).
005400         10  WK-C-RUN-DATE-DD        PIC 9(02).
005500 01  WK-C-AMOUNT-AREA.
005600     05  WK-C-FACE-WORK              PIC S9(13)V9(4)  VALUE ZERO.
005700     05  WK-C-FACE-WORK-R REDEFINES WK-C-FACE-WORK.
005800         10  WK-C-FACE-SIGN          PIC X(01).
005900         10  WK-C-FACE-DIGITS        PIC 9(16).
006000 01  WK-C-HOLDING-KEY-AREA.
006100     05  WK-C-HOLD-KEY               PIC X(24)        VALUE SPACES.
006200     05  WK-C-HOLD-KEY-R REDEFINES WK-C-HOLD-KEY.
006300         10  WK-C-HOLD-KEY-REGION    PIC X(12).
006400         10  WK-C-HOLD-KEY-CURRENCY  PIC X(12).
006500 01  WK-N-WORK-AREA.
006600     05  WK-N-ACC-IDX                PIC 9(06)        COMP.
006700     05  WK-N-CUR-IDX                PIC 9(04)        COMP.
006800     05  WK-N-HOLD-IDX               PIC 9(02)        COMP.
006900 01  WK-C-MONEY-WORK-AREA.
007000     05  WK-C-FEE-AMOUNT             PIC S9(13)V9(4)  VALUE ZERO.
007100     05  WK-C-TOTAL-DEBIT            PIC S9(13)V9(4)  VALUE ZERO.
007200     05  WK-C-AVAILABLE              PIC S9(13)V9(4)  VALUE ZERO.
007300 01  WK-C-SCALE-WORK-AREA.
007400     05  WK-C-SCALE-0                PIC S9(13)       VALUE ZERO.
007500     05  WK-C-SCALE-1                PIC S9(13)V9(1)  VALUE ZERO.
007600     05  WK-C-SCALE-2                PIC S9(13)V9(2)  VALUE ZERO.
007700     05  WK-C-SCALE-3                PIC S9(13)V9(3)  VALUE ZERO.
007800     05  WK-C-SCALE-4                PIC S9(13)V9(4)  VALUE ZERO.
007810 01  WK-C-FORMAT-WORK-AREA.
007820     05  WK-N-FMT-START              PIC 9(02)        COMP.
007830     05  WK-C-FMT-0                  PIC Z(12)9.
007840     05  WK-C-FMT-1                  PIC Z(12)9.9.
007850     05  WK-C-FMT-2                  PIC Z(12)9.99.
007860     05  WK-C-FMT-3                  PIC Z(12)9.999.
007870     05  WK-C-FMT-4                  PIC Z(12)9.9999.
007880     05  WK-C-FMT-DISPLAY            PIC X(18)  VALUE SPACES.
007900 01  WK-C-VACC-LINK-AREA.
008000     COPY VACC.
008100 01  WK-C-VCUR-LINK-AREA.
008200     COPY VCUR.
008300 01  WK-C-SWITCHES-LOCAL.
008400     05  WK-C-HOLD-FOUND-SW          PIC X(01)        VALUE "N".
008500         88  WK-C-HOLD-IS-FOUND               VALUE "Y".
008600****************
008700 LINKAGE SECTION.
008800****************
008900     COPY VNOTE.
009000     COPY VACCTMS.
009100     COPY VCURTAB.
009200 EJECT
009300***************************************************************
009400 PROCEDURE DIVISION USING WK-C-VNOTE-RECORD, VAM-TABLE-AREA,
009500                           VCT-TABLE-AREA.
009600***************************************************************
009700 MAIN-MODULE.
009800     MOVE "F"                        TO WK-C-VNOTE-STATUS.
009900     MOVE SPACES                     TO WK-C-VNOTE-MESSAGE.
010000     MOVE SPACES                     TO WK-C-VNOTE-FORMATTED.
010100     MOVE ZERO                       TO WK-C-VNOTE-ENDING-BAL.
010200     PERFORM A100-LOCATE-ACCOUNT THRU A199-LOCATE-ACCOUNT-EX.
010300     IF WK-C-VNOTE-MESSAGE NOT = SPACES
010400         GO TO MAIN-MODULE-EX
010500     END-IF.
010600     PERFORM A200-LOCATE-CURRENCY THRU A299-LOCATE-CURRENCY-EX.
010700     IF WK-C-VNOTE-MESSAGE NOT = SPACES
010800         GO TO MAIN-MODULE-EX
010900     END-IF.
011000     PERFORM A300-EDIT-FACE-VALUE THRU A399-EDIT-FACE-VALUE-EX.
011100     IF WK-C-VNOTE-MESSAGE NOT = SPACES
011200         GO TO MAIN-MODULE-EX
011300     END-IF.
011400     PERFORM A400-COMPUTE-FEE THRU A499-COMPUTE-FEE-EX.
011500     PERFORM A500-EDIT-AVAILABLE-FUNDS
011600        THRU A599-EDIT-AVAILABLE-FUNDS-EX.
011700     IF WK-C-VNOTE-MESSAGE NOT = SPACES
011800         GO TO MAIN-MODULE-EX
011900     END-IF.
012000     PERFORM A600-POST-NOTE THRU A699-POST-NOTE-EX.
012100 MAIN-MODULE-EX.
012200     GOBACK.
012300*----------------------------------------------------------------*
012400 A100-LOCATE-ACCOUNT.
012500*----------------------------------------------------------------*
012600     MOVE SPACES                     TO WK-C-VACC-RECORD.
012700     MOVE WK-C-VNOTE-ACCOUNT-ID      TO WK-C-VACC-ACCOUNT-ID.
012800     CALL "VLTVACC" USING WK-C-VACC-RECORD, VAM-TABLE-AREA.
012900     IF WK-C-VACC-NOT-FOUND
013000         MOVE "Unable to locate associated account."
013100                                      TO WK-C-VNOTE-MESSAGE
013200         GO TO A199-LOCATE-ACCOUNT-EX
013300     END-IF.
013400     MOVE WK-C-VACC-INDEX            TO WK-N-ACC-IDX.
013500 A199-LOCATE-ACCOUNT-EX.
013600     EXIT.
013700*----------------------------------------------------------------*
013800 A200-LOCATE-CURRENCY.
013900*----------------------------------------------------------------*
014000     MOVE SPACES                     TO WK-C-VCUR-RECORD.
014100     MOVE WK-C-VNOTE-CURRENCY-ID     TO WK-C-VCUR-CURRENCY-ID.
014200     CALL "VLTVCUR" USING WK-C-VCUR-RECORD, VCT-TABLE-AREA.
014300     IF WK-C-VCUR-NOT-FOUND
014400         MOVE "Unable to locate currency."
014500                                      TO WK-C-VNOTE-MESSAGE
014600         GO TO A299-LOCATE-CURRENCY-EX
014700     END-IF.
014800     MOVE WK-C-VCUR-INDEX            TO WK-N-CUR-IDX.
014900 A299-LOCATE-CURRENCY-EX.
015000     EXIT.
015100*----------------------------------------------------------------*
015200 A300-EDIT-FACE-VALUE.
015300*----------------------------------------------------------------*
015400     MOVE WK-C-VNOTE-FACE-VALUE      TO WK-C-FACE-WORK.
015500     IF WK-C-VNOTE-FACE-VALUE < VCT-NOTE-MIN (WK-N-CUR-IDX)
015600         MOVE "Below note minimum."  TO WK-C-VNOTE-MESSAGE
015700     END-IF.
015800 A399-EDIT-FACE-VALUE-EX.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 A400-COMPUTE-FEE.
016200*----------------------------------------------------------------*
016300     COMPUTE WK-C-FEE-AMOUNT ROUNDED =
016400         WK-C-VNOTE-FACE-VALUE * VCT-NOTE-FEE-PCT (WK-N-CUR-IDX)
016500             / 100.
016600     PERFORM C900-ROUND-TO-CUR-DECIMALS
016700        THRU C999-ROUND-TO-CUR-DECIMALS-EX.
016800     COMPUTE WK-C-TOTAL-DEBIT =
016900         WK-C-VNOTE-FACE-VALUE + WK-C-FEE-AMOUNT.
017000 A499-COMPUTE-FEE-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 A500-EDIT-AVAILABLE-FUNDS.
017400*----------------------------------------------------------------*
017500     PERFORM B100-FIND-HOLDING THRU B199-FIND-HOLDING-EX.
017600     IF WK-C-HOLD-IS-FOUND
017700         MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
017800                                      TO WK-C-AVAILABLE
017900     ELSE
018000         MOVE ZERO                   TO WK-C-AVAILABLE
018100     END-IF.
018200     IF WK-C-AVAILABLE < WK-C-TOTAL-DEBIT
018300         MOVE "Insufficient funds."  TO WK-C-VNOTE-MESSAGE
018400     END-IF.
018500 A599-EDIT-AVAILABLE-FUNDS-EX.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 A600-POST-NOTE.
018900*----------------------------------------------------------------*
019000     SUBTRACT WK-C-TOTAL-DEBIT FROM
019100         VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
019200     MOVE "S"                        TO WK-C-VNOTE-STATUS.
019300     MOVE "Note issued."             TO WK-C-VNOTE-MESSAGE.
019400     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
019500                                      TO WK-C-VNOTE-ENDING-BAL.
019600     PERFORM C800-FORMAT-NOTE-AMOUNT
019700        THRU C899-FORMAT-NOTE-AMOUNT-EX.
019800 A699-POST-NOTE-EX.
019900     EXIT.
020000*----------------------------------------------------------------*
020100 B100-FIND-HOLDING.
020200*----------------------------------------------------------------*
020300     MOVE "N"                        TO WK-C-HOLD-FOUND-SW.
020400     PERFORM B105-SCAN-ONE-HOLDING
020410         VARYING WK-N-HOLD-IDX FROM 1 BY 1
020420         UNTIL WK-N-HOLD-IDX > VAT-HOLD-COUNT (WK-N-ACC-IDX)
020430            OR WK-C-HOLD-IS-FOUND.
021400     IF NOT WK-C-HOLD-IS-FOUND
021500         SUBTRACT 1 FROM WK-N-HOLD-IDX
021600     END-IF.
021700 B199-FIND-HOLDING-EX.
021800     EXIT.
021810 B105-SCAN-ONE-HOLDING.
021820     IF VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX) =
021830                    WK-C-VNOTE-REGION
021840        AND VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX) =
021850                    VCT-ID (WK-N-CUR-IDX)
021860         MOVE "Y"                TO WK-C-HOLD-FOUND-SW
021870     END-IF.
021900*----------------------------------------------------------------*
022000 C800-FORMAT-NOTE-AMOUNT.
022100*----------------------------------------------------------------*
022110* TICKET VLT014J - WAS STRINGING THE RAW UNEDITED FACE-VALUE
022120* FIELD DIRECTLY (ZONED DIGITS, NO DECIMAL POINT) AND USING
022130* THE NOTE'S OWN CURRENCY INSTEAD OF THE DEFAULT CURRENCY.
022140* NOW RUNS THE AMOUNT THROUGH AN EDITED PICTURE FIRST AND
022150* ALWAYS QUOTES THE DEFAULT CURRENCY'S SYMBOL/NAME, THE SAME
022160* AS VLTPOST'S B280-FORMAT-AMOUNT.
022200     MOVE SPACES                     TO WK-C-VNOTE-FORMATTED.
022210     MOVE WK-C-VNOTE-FACE-VALUE TO WK-C-FMT-0 WK-C-FMT-1
022220         WK-C-FMT-2 WK-C-FMT-3 WK-C-FMT-4.
022230     EVALUATE VCT-DECIMALS (VCT-DEFAULT-IDX)
022240         WHEN 0 MOVE WK-C-FMT-0 TO WK-C-FMT-DISPLAY
022250         WHEN 1 MOVE WK-C-FMT-1 TO WK-C-FMT-DISPLAY
022260         WHEN 2 MOVE WK-C-FMT-2 TO WK-C-FMT-DISPLAY
022270         WHEN 3 MOVE WK-C-FMT-3 TO WK-C-FMT-DISPLAY
022280         WHEN OTHER MOVE WK-C-FMT-4 TO WK-C-FMT-DISPLAY
022290     END-EVALUATE.
022300     MOVE 1 TO WK-N-FMT-START.
022310     PERFORM C850-FIND-FIRST-DIGIT
022320         VARYING WK-N-FMT-START FROM 1 BY 1
022330         UNTIL WK-N-FMT-START > 18
022340            OR WK-C-FMT-DISPLAY (WK-N-FMT-START:1) NOT = SPACE.
022350     STRING VCT-SYMBOL (VCT-DEFAULT-IDX) DELIMITED BY SPACE
022360            " "                      DELIMITED BY SIZE
022370            WK-C-FMT-DISPLAY (WK-N-FMT-START:) DELIMITED BY SIZE
022380            " "                      DELIMITED BY SIZE
022390            VCT-NAME-SINGLE (VCT-DEFAULT-IDX) DELIMITED BY SPACE
022400            INTO WK-C-VNOTE-FORMATTED.
022800 C899-FORMAT-NOTE-AMOUNT-EX.
022900     EXIT.
022910 C850-FIND-FIRST-DIGIT.
022920     CONTINUE.
023000*----------------------------------------------------------------*
023100 C900-ROUND-TO-CUR-DECIMALS.
023200*----------------------------------------------------------------*
023300*    HALF-UP ROUND OF WK-C-FEE-AMOUNT TO THE CURRENCY'S OWN
023400*    NUMBER OF DECIMAL PLACES - NOT A FIXED TWO-PLACE ROUND.
023500*    THE ROUNDED PHRASE ROUNDS TO THE RECEIVING FIELD'S OWN
023600*    NUMBER OF DECIMAL DIGITS, SO A SEPARATE INTERMEDIATE FIELD
023700*    IS KEPT FOR EACH POSSIBLE CUR-DECIMALS VALUE.
023800*----------------------------------------------------------------*
023900     EVALUATE VCT-DECIMALS (WK-N-CUR-IDX)
024000         WHEN 0
024100             COMPUTE WK-C-SCALE-0 ROUNDED = WK-C-FEE-AMOUNT
024200             MOVE WK-C-SCALE-0       TO WK-C-FEE-AMOUNT
024300         WHEN 1
024400             COMPUTE WK-C-SCALE-1 ROUNDED = WK-C-FEE-AMOUNT
024500             MOVE WK-C-SCALE-1       TO WK-C-FEE-AMOUNT
024600         WHEN 2
024700             COMPUTE WK-C-SCALE-2 ROUNDED = WK-C-FEE-AMOUNT
024800             MOVE WK-C-SCALE-2       TO WK-C-FEE-AMOUNT
024900         WHEN 3
025000             COMPUTE WK-C-SCALE-3 ROUNDED = WK-C-FEE-AMOUNT
025100             MOVE WK-C-SCALE-3       TO WK-C-FEE-AMOUNT
025200         WHEN OTHER
025300             COMPUTE WK-C-SCALE-4 ROUNDED = WK-C-FEE-AMOUNT
025400             MOVE WK-C-SCALE-4       TO WK-C-FEE-AMOUNT
025500     END-EVALUATE.
025600 C999-ROUND-TO-CUR-DECIMALS-EX.
025700     EXIT.
025800******************************************************************
025900************** END OF PROGRAM SOURCE -  VLTNOTE ***************
026000******************************************************************
