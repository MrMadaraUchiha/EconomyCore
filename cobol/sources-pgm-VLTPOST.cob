000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTPOST.
000500 AUTHOR.         R.H. TANAKA.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  DAILY ECONOMY POSTING BATCH - MAIN DRIVER FOR
001200*               THE VLT-SERIES VAULT ECONOMY SUITE.  LOADS THE
001300*               CURRENCY TABLE AND THE ACCOUNT MASTER INTO
001400*               MEMORY, READS THE TRANFILE IN ARRIVAL SEQUENCE
001500*               AND POSTS EACH REQUEST AGAINST THE ACCOUNT'S
001600*               HOLDINGS FOR THE NAMED REGION AND CURRENCY,
001700*               WRITES A RESPONSE RECORD PER REQUEST, REWRITES
001800*               THE UPDATED MASTER AND PRINTS THE ACTIVITY
001900*               REPORT.  CALLS VLTVACC/VLTVCUR FOR TABLE
002000*               LOOKUPS AND VLTSHARE/VLTNOTE/VLTXPH FOR THE
002100*               SHARED-ACCOUNT, NOTE-ISSUANCE AND EXPERIENCE
002200*               REQUEST TYPES.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* VLT001A 14/03/1991 RHT   - INITIAL VERSION - WD/DP/BQ REQUEST
002800*                            TYPES ONLY, SINGLE CURRENCY, NO
002900*                            SHARED ACCOUNTS.
003000* VLT002B 03/09/1993 RHT   - ADDED HV (HAS-FUNDS) REQUEST TYPE.
003100* VLT003C 20/04/1996 DCO   - ADDED ST (SET) AND GA (GIVE-ALL)
003200*                            REQUEST TYPES FOR THE NEW MONEY
003300*                            COMMAND SUITE.
003400* VLT004H 11/01/1999 KSM   - Y2K REMEDIATION - WK-C-RUN-DATE
003500*                            NOW CENTURY-AWARE (CC/YY SPLIT).
003600* VLT005A 14/02/2000 DCO   - ADDED PY (PAY) TWO-LEG TRANSFER.
003700* VLT006B 09/07/2002 DCO   - ADDED CA/DA/HA/RN ACCOUNT
003800*                            MAINTENANCE REQUEST TYPES.
003900* VLT008D 26/06/2006 TWE   - ADDED ACC-HOLDING MULTI-REGION,
004000*                            MULTI-CURRENCY HOLDINGS - REPLACED
004100*                            THE OLD SINGLE BALANCE FIELD.
004200* VLT009G 22/02/2007 TWE   - CONVERTED THE TRANFILE READ LOOP
004300*                            TO THE WK-C-TRAN-EOF-SW PATTERN,
004400*                            SEE VASCMWS.
004500* VLT010M 02/02/2010 VSK   - ADDED SC/IO/SO/IM/AM/RM/HP/UP
004600*                            SHARED-ACCOUNT REQUEST TYPES
004700*                            (CALL VLTSHARE), E-REQ CM-2010-0291.
004800* VLT011E 08/05/2011 TWE   - ADDED NT (NOTE ISSUANCE) REQUEST
004900*                            TYPE (CALL VLTNOTE), E-REQ
005000*                            CM-2011-0447.
005100* VLT012G 30/07/2012 TWE   - ADDED TRX-PCT-FLAG PERCENTAGE-OF-
005200*                            BALANCE HANDLING FOR GIVE/TAKE/
005300*                            PAY/SET.
005400* VLT014E 17/09/2014 VSK   - ADDED XG/XS EXPERIENCE HOLDINGS
005500*                            REQUEST TYPES (CALL VLTXPH),
005600*                            E-REQ CM-2014-1182.
005700* VLT014I 02/12/2014 VSK   - XS LEG NOW REJECTS A FRACTIONAL
005800*                            AMOUNT FOR AN ONLINE PLAYER
005900*                            ACCOUNT - SEE VLTXPH FOR DETAIL.
005910* VLT015A 19/03/2015 TWE   - SET (ST) WAS POSTING THE RAW
005920*                            TRANFILE AMOUNT WITHOUT ROUNDING
005930*                            TO THE CURRENCY'S DECIMAL PLACES -
005940*                            B270 NOW ROUNDS THE VERBATIM PATH
005950*                            THE SAME AS THE PERCENTAGE PATH.
005960* VLT015B 19/03/2015 TWE   - WK-C-AMOUNT-WORK-R REDEFINES WAS
005970*                            ONE BYTE TOO WIDE (WK-C-AMT-DIGITS
005980*                            PIC 9(17) AGAINST A 17 BYTE BASE
005990*                            ITEM WITH A SIGN BYTE IN FRONT OF
005991*                            IT) SHIFTING EVERY FIELD BEHIND IT
005992*                            ONE BYTE - NARROWED TO PIC 9(16)
005993*                            TO MATCH THE VLTNOTE/VLTVCUR IDIOM.
005994* VLT015C 19/03/2015 TWE   - VLT015A'S CLAIM WAS ONLY HALF TRUE -
005995*                            C290 ITSELF WAS STILL DOING PLAIN
005996*                            MOVEs BETWEEN THE SCALE FIELDS, WHICH
005997*                            TRUNCATE RATHER THAN ROUND, SO NEITHER
005998*                            THE PERCENTAGE NOR THE VERBATIM PATH
005999*                            WAS EVER ACTUALLY ROUNDING - C290 NOW
006000*                            USES COMPUTE ... ROUNDED ON EACH SCALE
006001*                            FIELD, MATCHING THE VLTNOTE C900
006002*                            IDIOM, SO BOTH PATHS HALF-UP ROUND.
006003*----------------------------------------------------------------
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                   C01 IS TOP-OF-FORM
007000                   CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
007100                   UPSI-0 IS UPSI-SWITCH-0
007200                       ON  STATUS IS U0-ON
007300                       OFF STATUS IS U0-OFF
007400                   UPSI-1 IS UPSI-SWITCH-1
007500                       ON  STATUS IS U1-ON
007600                       OFF STATUS IS U1-OFF
007700                   UPSI-2 IS UPSI-SWITCH-2
007800                       ON  STATUS IS U2-ON
007900                       OFF STATUS IS U2-OFF
008000                   UPSI-3 IS UPSI-SWITCH-3
008100                       ON  STATUS IS U3-ON
008200                       OFF STATUS IS U3-OFF.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT CURRENCY     ASSIGN TO CURRENCY
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT ACCTMAST-IN  ASSIGN TO ACCTIN
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT TRANFILE     ASSIGN TO TRANIN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT ACCTMAST-OUT ASSIGN TO ACCTOUT
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WK-C-FILE-STATUS.
009700     SELECT RESPONSE     ASSIGN TO RESPOUT
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS WK-C-FILE-STATUS.
010000     SELECT RPTFILE      ASSIGN TO RPTPRINT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WK-C-FILE-STATUS.
010300 EJECT
010400***************
010500 DATA DIVISION.
010600***************
010700 FILE SECTION.
010800**************
010900 FD  CURRENCY
011000     LABEL RECORDS ARE OMITTED
011100     RECORD CONTAINS 100 CHARACTERS
011200     DATA RECORD IS CUR-IN-REC.
011300 01  CUR-IN-REC.
011400     05  CURF-ID                 PIC X(12).
011500     05  CURF-NAME-SINGLE        PIC X(20).
011600     05  CURF-NAME-PLURAL        PIC X(20).
011700     05  CURF-SYMBOL             PIC X(03).
011800     05  CURF-DECIMALS           PIC 9(01).
011900     05  CURF-DEFAULT-FLAG       PIC X(01).
012000         88  CURF-IS-DEFAULT                VALUE "Y".
012100     05  CURF-TYPE               PIC X(01).
012200         88  CURF-TYPE-EXPERIENCE            VALUE "E".
012300     05  CURF-NOTE-MIN           PIC S9(13)V9(4).
012400     05  CURF-NOTE-FEE-PCT       PIC S9(3)V9(4).
012500     05  FILLER                  PIC X(18).
012600 FD  ACCTMAST-IN
012700     LABEL RECORDS ARE OMITTED
012800     RECORD CONTAINS 1000 CHARACTERS
012900     DATA RECORD IS AMI-REC.
013000 01  AMI-REC.
013100     05  AMI-ID                  PIC X(36).
013200     05  AMI-NAME                PIC X(30).
013300     05  AMI-TYPE                PIC X(01).
013400     05  AMI-ONLINE-FLAG         PIC X(01).
013500     05  AMI-OWNER-ID            PIC X(36).
013600     05  AMI-XP-POINTS           PIC S9(9).
013700     05  AMI-MEMBER-COUNT        PIC 9(02).
013800     05  AMI-MEMBER OCCURS 10 TIMES.
013900         10  AMI-MEM-ID              PIC X(36).
014000         10  AMI-MEM-DEPOSIT         PIC X(01).
014100         10  AMI-MEM-WITHDRAW        PIC X(01).
014200         10  AMI-MEM-BALANCE         PIC X(01).
014300         10  AMI-MEM-XFER-OWNER      PIC X(01).
014400         10  AMI-MEM-ADD-MEMBER      PIC X(01).
014500         10  AMI-MEM-REMOVE-MEMBER   PIC X(01).
014600         10  AMI-MEM-MODIFY-MEMBER   PIC X(01).
014700         10  AMI-MEM-OWNERSHIP       PIC X(01).
014800         10  AMI-MEM-DEL-ACCOUNT     PIC X(01).
014900     05  AMI-HOLD-COUNT          PIC 9(02).
015000     05  AMI-HOLDING OCCURS 10 TIMES.
015100         10  AMI-HOLD-REGION         PIC X(12).
015200         10  AMI-HOLD-CURRENCY       PIC X(12).
015300         10  AMI-HOLD-AMOUNT         PIC S9(13)V9(4).
015400     05  FILLER                  PIC X(23).
015500 FD  TRANFILE
015600     LABEL RECORDS ARE OMITTED
015700     RECORD CONTAINS 200 CHARACTERS
015800     DATA RECORD IS VTRXREQ-REC.
015900     COPY VTRXREQ.
016000 FD  ACCTMAST-OUT
016100     LABEL RECORDS ARE OMITTED
016200     RECORD CONTAINS 1000 CHARACTERS
016300     DATA RECORD IS AMO-REC.
016400 01  AMO-REC.
016500     05  AMO-ID                  PIC X(36).
016600     05  AMO-NAME                PIC X(30).
016700     05  AMO-TYPE                PIC X(01).
016800     05  AMO-ONLINE-FLAG         PIC X(01).
016900     05  AMO-OWNER-ID            PIC X(36).
017000     05  AMO-XP-POINTS           PIC S9(9).
017100     05  AMO-MEMBER-COUNT        PIC 9(02).
017200     05  AMO-MEMBER OCCURS 10 TIMES.
017300         10  AMO-MEM-ID              PIC X(36).
017400         10  AMO-MEM-DEPOSIT         PIC X(01).
017500         10  AMO-MEM-WITHDRAW        PIC X(01).
017600         10  AMO-MEM-BALANCE         PIC X(01).
017700         10  AMO-MEM-XFER-OWNER      PIC X(01).
017800         10  AMO-MEM-ADD-MEMBER      PIC X(01).
017900         10  AMO-MEM-REMOVE-MEMBER   PIC X(01).
018000         10  AMO-MEM-MODIFY-MEMBER   PIC X(01).
018100         10  AMO-MEM-OWNERSHIP       PIC X(01).
018200         10  AMO-MEM-DEL-ACCOUNT     PIC X(01).
018300     05  AMO-HOLD-COUNT          PIC 9(02).
018400     05  AMO-HOLDING OCCURS 10 TIMES.
018500         10  AMO-HOLD-REGION         PIC X(12).
018600         10  AMO-HOLD-CURRENCY       PIC X(12).
018700         10  AMO-HOLD-AMOUNT         PIC S9(13)V9(4).
018800     05  FILLER                  PIC X(23).
018900 FD  RESPONSE
019000     LABEL RECORDS ARE OMITTED
019100     RECORD CONTAINS 150 CHARACTERS
019200     DATA RECORD IS VRESP-REC.
019300     COPY VRESP.
019400 FD  RPTFILE
019500     LABEL RECORDS ARE OMITTED
019600     RECORD CONTAINS 132 CHARACTERS
019700     DATA RECORD IS RPT-REC.
019800 01  RPT-REC                     PIC X(132).
019900 EJECT
020000*************************
020100 WORKING-STORAGE SECTION.
020200*************************
020300 01  FILLER                          PIC X(24)        VALUE
020400     "** PROGRAM VLTPOST  **".
020500* ------------------ PROGRAM WORKING STORAGE -------------------*
020600 01  WK-C-COMMON.
020700     COPY VASCMWS.
020800 01  WK-C-RUN-DATE-AREA.
020900     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
021000     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
021100         10  WK-C-RUN-DATE-CC        PIC 9(02).
021200         10  WK-C-RUN-DATE-YY        PIC 9(02).
021300         10  WK-C-RUN-DATE-MM        PIC 9(02).
021400         10  WK-C-RUN-DATE-DD        PIC 9(02).
021500     05  WK-C-RUN-DATE-EDIT          PIC X(08) VALUE SPACES.
021600* --------------- ONE-TIME TABLE LOAD SWITCHES ------------------*
021700 01  WK-C-LOAD-SWITCHES.
021800     05  WK-C-CUR-EOF-SW             PIC X(01)  VALUE "N".
021900         88  WK-C-CUR-AT-EOF                    VALUE "Y".
022000     05  WK-C-ACCT-EOF-SW            PIC X(01)  VALUE "N".
022100         88  WK-C-ACCT-AT-EOF                   VALUE "Y".
022200     05  WK-C-ACCOUNT-FOUND-SW       PIC X(01)  VALUE "N".
022300         88  WK-C-ACCOUNT-FOUND                 VALUE "Y".
022400         88  WK-C-ACCOUNT-NOT-FOUND             VALUE "N".
022500     05  WK-C-CURRENCY-FOUND-SW      PIC X(01)  VALUE "N".
022600         88  WK-C-CURRENCY-FOUND                VALUE "Y".
022700         88  WK-C-CURRENCY-NOT-FOUND            VALUE "N".
022800     05  WK-C-HOLD-FOUND-SW          PIC X(01)  VALUE "N".
022900         88  WK-C-HOLD-FOUND                    VALUE "Y".
023000         88  WK-C-HOLD-NOT-FOUND                VALUE "N".
023100     05  WK-C-HOLD-FULL-SW           PIC X(01)  VALUE "N".
023200         88  WK-C-HOLD-TABLE-FULL                VALUE "Y".
023300     05  WK-C-AMOUNT-NEG-SW          PIC X(01)  VALUE "N".
023400         88  WK-C-AMOUNT-IS-NEGATIVE             VALUE "Y".
023500* -------------------- SITE CONFIGURATION ------------------------*
023600 01  WK-C-DEFAULT-AREA.
023700     05  WK-C-DEFAULT-REGION         PIC X(12)  VALUE "GLOBAL".
023800* -------------------- LOOKUP KEY WORK AREA ----------------------*
023900 01  WK-C-LOOKUP-AREA.
024000     05  WK-C-LOOKUP-ACCOUNT-ID      PIC X(36)  VALUE SPACES.
024100     05  WK-C-LOOKUP-ACCOUNT-2-ID    PIC X(36)  VALUE SPACES.
024200     05  WK-C-LOOKUP-CURRENCY-ID     PIC X(12)  VALUE SPACES.
024300* --------------------- WORK SUBSCRIPTS --------------------------*
024400 01  WK-N-WORK-AREA.
024500     05  WK-N-ACC-IDX                PIC 9(06)  COMP.
024600     05  WK-N-ACC-IDX-2              PIC 9(06)  COMP.
024700     05  WK-N-CUR-IDX                PIC 9(04)  COMP.
024800     05  WK-N-HOLD-IDX               PIC 9(02)  COMP.
024900     05  WK-N-MEM-IDX                PIC 9(02)  COMP.
025000     05  WK-N-INS-IDX                PIC 9(06)  COMP.
025100     05  WK-N-DEL-IDX                PIC 9(06)  COMP.
025200     05  WK-N-PAGE-NO                PIC 9(04)  COMP.
025300     05  WK-N-LINE-CT                PIC 9(03)  COMP.
025400     05  WK-N-GA-COUNT               PIC 9(06)  COMP.
025500     05  WK-N-TOTAL-READ             PIC 9(06)  COMP.
025600     05  WK-N-TOTAL-SUCCESS          PIC 9(06)  COMP.
025700     05  WK-N-TOTAL-FAILED           PIC 9(06)  COMP.
025800     05  WK-N-FMT-START              PIC 9(02)  COMP.
025900     05  WK-N-FMT-LEN                PIC 9(02)  COMP.
026000     05  WK-C-GA-COUNT-DISPLAY        PIC ZZZZZ9.
026100* -------------------- MONEY WORK AREA ---------------------------*
026200 01  WK-C-MONEY-WORK-AREA.
026300     05  WK-C-RESOLVED-REGION        PIC X(12)  VALUE SPACES.
026400     05  WK-C-PCT-BASE-AMOUNT        PIC S9(13)V9(4) VALUE ZERO.
026500     05  WK-C-EFFECTIVE-AMOUNT       PIC S9(13)V9(4) VALUE ZERO.
026600     05  WK-C-HOLD-TOTAL             PIC S9(13)V9(4) VALUE ZERO.
026700     05  WK-C-PAYER-AVAIL            PIC S9(13)V9(4) VALUE ZERO.
026800     05  WK-C-FORMAT-AMOUNT-IN       PIC S9(13)V9(4) VALUE ZERO.
026900 01  WK-C-AMOUNT-WORK-AREA.
027000     05  WK-C-AMOUNT-WORK            PIC S9(13)V9(4) VALUE ZERO.
027100     05  WK-C-AMOUNT-WORK-R REDEFINES WK-C-AMOUNT-WORK.
027200         10  WK-C-AMT-SIGN           PIC X(01).
027300         10  WK-C-AMT-DIGITS         PIC 9(16).
027400* ---------------- CURRENCY-DECIMAL ROUND WORK -------------------*
027500 01  WK-C-SCALE-WORK-AREA.
027600     05  WK-C-SCALE-0                PIC S9(13)      VALUE ZERO.
027700     05  WK-C-SCALE-1                PIC S9(13)V9(1) VALUE ZERO.
027800     05  WK-C-SCALE-2                PIC S9(13)V9(2) VALUE ZERO.
027900     05  WK-C-SCALE-3                PIC S9(13)V9(3) VALUE ZERO.
028000     05  WK-C-SCALE-4                PIC S9(13)V9(4) VALUE ZERO.
028100* --------------- AMOUNT DISPLAY FORMATTING WORK -----------------*
028200 01  WK-C-FORMAT-WORK-AREA.
028300     05  WK-C-FMT-0                  PIC Z(12)9.
028400     05  WK-C-FMT-1                  PIC Z(12)9.9.
028500     05  WK-C-FMT-2                  PIC Z(12)9.99.
028600     05  WK-C-FMT-3                  PIC Z(12)9.999.
028700     05  WK-C-FMT-4                  PIC Z(12)9.9999.
028800     05  WK-C-FMT-DISPLAY            PIC X(18)  VALUE SPACES.
028900* ------------- PAY TWO-LEG TRACE AREA (PROBLEM LOG 7714) --------*
029000 01  WK-C-PAY-TRACE-AREA.
029100     05  WK-C-PAY-TRACE-NUM          PIC S9(13)V9(4) OCCURS 2.
029200     05  WK-C-PAY-TRACE-R REDEFINES WK-C-PAY-TRACE-NUM
029300                                     PIC X(36).
029400* -------------- PER-CURRENCY REPORT ACCUMULATORS ----------------*
029500 01  WK-C-CUR-TOTALS-AREA.
029600     05  WK-C-CUR-TOTAL OCCURS 500 TIMES
029700             INDEXED BY WK-N-CTOT-IDX.
029800         10  WK-N-DEP-COUNT          PIC 9(06)  COMP.
029900         10  WK-C-DEP-SUM            PIC S9(13)V9(4).
030000         10  WK-N-WD-COUNT           PIC 9(06)  COMP.
030100         10  WK-C-WD-SUM             PIC S9(13)V9(4).
030200 01  WK-C-GRAND-TOTAL-AREA.
030300     05  WK-C-GRAND-DEP-SUM          PIC S9(13)V9(4) VALUE ZERO.
030400     05  WK-C-GRAND-WD-SUM           PIC S9(13)V9(4) VALUE ZERO.
030500* ------------------ LINKAGE AREAS FOR CALLS ----------------------*
030600 01  WK-C-VACC-LINK-AREA.
030700     COPY VACC.
030800 01  WK-C-VCUR-LINK-AREA.
030900     COPY VCUR.
031000 01  WK-C-VSHR-LINK-AREA.
031100     COPY VSHR.
031200 01  WK-C-VNOTE-LINK-AREA.
031300     COPY VNOTE.
031400 01  WK-C-VXPH-LINK-AREA.
031500     COPY VXPH.
031600* --------------- RESIDENT TABLES OWNED BY THIS PROGRAM -----------*
031700     COPY VACCTMS.
031800     COPY VCURTAB.
031900* ------------------ PRINT LINE WORK AREAS ------------------------*
032000 01  WK-C-RPT-HEADING-LINE-1.
032100     05  FILLER                  PIC X(01)  VALUE SPACE.
032200     05  FILLER                  PIC X(23)  VALUE
032300         "ECONOMY POSTING REPORT".
032400     05  FILLER                  PIC X(10)  VALUE SPACES.
032500     05  FILLER                  PIC X(09)  VALUE "RUN DATE:".
032600     05  HDG-RUN-DATE            PIC X(08).
032700     05  FILLER                  PIC X(10)  VALUE SPACES.
032800     05  FILLER                  PIC X(05)  VALUE "PAGE:".
032900     05  HDG-PAGE-NO             PIC ZZZ9.
033000     05  FILLER                  PIC X(62)  VALUE SPACES.
033100 01  WK-C-RPT-HEADING-LINE-2.
033200     05  FILLER                  PIC X(01)  VALUE SPACE.
033300     05  FILLER                  PIC X(06)  VALUE "SEQNO".
033400     05  FILLER                  PIC X(04)  VALUE SPACES.
033500     05  FILLER                  PIC X(02)  VALUE "TY".
033600     05  FILLER                  PIC X(04)  VALUE SPACES.
033700     05  FILLER                  PIC X(20)  VALUE
033800         "ACCOUNT".
033900     05  FILLER                  PIC X(04)  VALUE SPACES.
034000     05  FILLER                  PIC X(12)  VALUE "CURRENCY".
034100     05  FILLER                  PIC X(03)  VALUE SPACES.
034200     05  FILLER                  PIC X(01)  VALUE "S".
034300     05  FILLER                  PIC X(09)  VALUE SPACES.
034400     05  FILLER                  PIC X(11)  VALUE "AMOUNT".
034500     05  FILLER                  PIC X(09)  VALUE SPACES.
034600     05  FILLER                  PIC X(07)  VALUE "BALANCE".
034700     05  FILLER                  PIC X(39)  VALUE SPACES.
034800 01  WK-C-RPT-BLANK-LINE         PIC X(132) VALUE SPACES.
034900 01  WK-C-RPT-DETAIL-LINE.
035000     05  FILLER                  PIC X(01)  VALUE SPACE.
035100     05  DTL-SEQ                 PIC ZZZZZ9.
035200     05  FILLER                  PIC X(02)  VALUE SPACES.
035300     05  DTL-TYPE                PIC X(02).
035400     05  FILLER                  PIC X(02)  VALUE SPACES.
035500     05  DTL-ACCOUNT             PIC X(20).
035600     05  FILLER                  PIC X(02)  VALUE SPACES.
035700     05  DTL-CURRENCY            PIC X(12).
035800     05  FILLER                  PIC X(02)  VALUE SPACES.
035900     05  DTL-STATUS              PIC X(01).
036000     05  FILLER                  PIC X(03)  VALUE SPACES.
036100     05  DTL-AMOUNT              PIC -(10)9.99.
036200     05  FILLER                  PIC X(02)  VALUE SPACES.
036300     05  DTL-BALANCE             PIC -(10)9.99.
036400     05  FILLER                  PIC X(49)  VALUE SPACES.
036500 01  WK-C-RPT-CUR-TOTAL-LINE.
036600     05  FILLER                  PIC X(01)  VALUE SPACE.
036700     05  FILLER                  PIC X(04)  VALUE "CUR:".
036800     05  CTL-CUR-ID              PIC X(12).
036900     05  FILLER                  PIC X(02)  VALUE SPACES.
037000     05  FILLER                  PIC X(03)  VALUE "DC:".
037100     05  CTL-DEP-COUNT           PIC ZZZ9.
037200     05  FILLER                  PIC X(02)  VALUE SPACES.
037300     05  FILLER                  PIC X(03)  VALUE "DA:".
037400     05  CTL-DEP-SUM             PIC -(10)9.99.
037500     05  FILLER                  PIC X(02)  VALUE SPACES.
037600     05  FILLER                  PIC X(03)  VALUE "WC:".
037700     05  CTL-WD-COUNT            PIC ZZZ9.
037800     05  FILLER                  PIC X(02)  VALUE SPACES.
037900     05  FILLER                  PIC X(03)  VALUE "WA:".
038000     05  CTL-WD-SUM              PIC -(10)9.99.
038100     05  FILLER                  PIC X(02)  VALUE SPACES.
038200     05  FILLER                  PIC X(03)  VALUE "NT:".
038300     05  CTL-NET                 PIC -(10)9.99.
038400     05  FILLER                  PIC X(40)  VALUE SPACES.
038500 01  WK-C-RPT-GRAND-LINE.
038600     05  FILLER                  PIC X(01)  VALUE SPACE.
038700     05  FILLER                  PIC X(07)  VALUE "TOTALS:".
038800     05  FILLER                  PIC X(02)  VALUE SPACES.
038900     05  FILLER                  PIC X(03)  VALUE "RD:".
039000     05  GTL-READ                PIC ZZZ,ZZ9.
039100     05  FILLER                  PIC X(02)  VALUE SPACES.
039200     05  FILLER                  PIC X(03)  VALUE "OK:".
039300     05  GTL-SUCCESS             PIC ZZZ,ZZ9.
039400     05  FILLER                  PIC X(02)  VALUE SPACES.
039500     05  FILLER                  PIC X(03)  VALUE "NG:".
039600     05  GTL-FAILED              PIC ZZZ,ZZ9.
039700     05  FILLER                  PIC X(02)  VALUE SPACES.
039800     05  FILLER                  PIC X(03)  VALUE "DA:".
039900     05  GTL-DEP-SUM             PIC -(10)9.99.
040000     05  FILLER                  PIC X(02)  VALUE SPACES.
040100     05  FILLER                  PIC X(03)  VALUE "WA:".
040200     05  GTL-WD-SUM              PIC -(10)9.99.
040300     05  FILLER                  PIC X(50)  VALUE SPACES.
040400 EJECT
040500********************
040600 PROCEDURE DIVISION.
040700********************
040800 MAIN-MODULE.
040900     PERFORM A000-OPEN-FILES THRU A000-OPEN-FILES-EX.
041000     PERFORM A100-LOAD-CURRENCY-TABLE
041100         THRU A100-LOAD-CURRENCY-TABLE-EX.
041200     PERFORM A200-LOAD-ACCOUNT-TABLE
041300         THRU A200-LOAD-ACCOUNT-TABLE-EX.
041400     PERFORM F100-PRINT-REPORT-HEADING.
041500     PERFORM B000-PROCESS-TRANFILE THRU B000-PROCESS-TRANFILE-EX.
041600     PERFORM F300-PRINT-CURRENCY-TOTALS.
041700     PERFORM F400-PRINT-GRAND-TOTAL.
041800     PERFORM E000-WRITE-ACCOUNT-MASTER-OUT
041900         THRU E000-WRITE-ACCOUNT-MASTER-OUT-EX.
042000     PERFORM Z000-CLOSE-FILES THRU Z000-CLOSE-FILES-EX.
042100     GOBACK.
042200 EJECT
042300*----------------------------------------------------------------*
042400* A000 - OPEN ALL FILES FOR THE RUN AND ESTABLISH THE RUN DATE.  *
042500*----------------------------------------------------------------*
042600 A000-OPEN-FILES.
042700     OPEN INPUT  CURRENCY
042800     OPEN INPUT  ACCTMAST-IN
042900     OPEN INPUT  TRANFILE
043000     OPEN OUTPUT ACCTMAST-OUT
043100     OPEN OUTPUT RESPONSE
043200     OPEN OUTPUT RPTFILE
043300     ACCEPT WK-C-RUN-DATE FROM DATE.
043400     STRING WK-C-RUN-DATE-MM "/" WK-C-RUN-DATE-DD "/"
043500            WK-C-RUN-DATE-YY
043600            DELIMITED BY SIZE INTO WK-C-RUN-DATE-EDIT
043700     END-STRING.
043800 A000-OPEN-FILES-EX.
043900     EXIT.
044000*----------------------------------------------------------------*
044100* A100 - LOAD THE CURRENCY CATALOGUE INTO VCT-TABLE-AREA.        *
044200*----------------------------------------------------------------*
044300 A100-LOAD-CURRENCY-TABLE.
044400     MOVE ZERO TO VCT-COUNT.
044500     MOVE 1    TO VCT-DEFAULT-IDX.
044600     PERFORM A110-READ-CURRENCY-RECORD.
044700     PERFORM A120-BUILD-CURRENCY-ENTRY
044800         UNTIL WK-C-CUR-AT-EOF.
044900 A100-LOAD-CURRENCY-TABLE-EX.
045000     EXIT.
045100 A110-READ-CURRENCY-RECORD.
045200     READ CURRENCY
045300         AT END MOVE "Y" TO WK-C-CUR-EOF-SW
045400     END-READ.
045500 A120-BUILD-CURRENCY-ENTRY.
045600     ADD 1 TO VCT-COUNT.
045700     MOVE CURF-ID               TO VCT-ID (VCT-COUNT).
045800     MOVE CURF-NAME-SINGLE      TO VCT-NAME-SINGLE (VCT-COUNT).
045900     MOVE CURF-NAME-PLURAL      TO VCT-NAME-PLURAL (VCT-COUNT).
046000     MOVE CURF-SYMBOL           TO VCT-SYMBOL (VCT-COUNT).
046100     MOVE CURF-DECIMALS         TO VCT-DECIMALS (VCT-COUNT).
046200     MOVE CURF-DEFAULT-FLAG     TO VCT-DEFAULT-FLAG (VCT-COUNT).
046300     MOVE CURF-TYPE             TO VCT-TYPE (VCT-COUNT).
046400     MOVE CURF-NOTE-MIN         TO VCT-NOTE-MIN (VCT-COUNT).
046500     MOVE CURF-NOTE-FEE-PCT     TO VCT-NOTE-FEE-PCT (VCT-COUNT).
046600     IF CURF-IS-DEFAULT
046700         MOVE VCT-COUNT TO VCT-DEFAULT-IDX
046800     END-IF.
046900     PERFORM A110-READ-CURRENCY-RECORD.
047000 EJECT
047100*----------------------------------------------------------------*
047200* A200 - LOAD THE ACCOUNT MASTER INTO VAM-TABLE-AREA.            *
047300*----------------------------------------------------------------*
047400 A200-LOAD-ACCOUNT-TABLE.
047500     MOVE ZERO TO VAM-COUNT.
047600     PERFORM A210-READ-ACCOUNT-RECORD.
047700     PERFORM A220-BUILD-ACCOUNT-ENTRY
047800         UNTIL WK-C-ACCT-AT-EOF.
047900 A200-LOAD-ACCOUNT-TABLE-EX.
048000     EXIT.
048100 A210-READ-ACCOUNT-RECORD.
048200     READ ACCTMAST-IN
048300         AT END MOVE "Y" TO WK-C-ACCT-EOF-SW
048400     END-READ.
048500 A220-BUILD-ACCOUNT-ENTRY.
048600     ADD 1 TO VAM-COUNT.
048700     MOVE AMI-ID               TO VAT-ID (VAM-COUNT).
048800     MOVE AMI-NAME             TO VAT-NAME (VAM-COUNT).
048900     MOVE AMI-TYPE             TO VAT-TYPE (VAM-COUNT).
049000     MOVE AMI-ONLINE-FLAG      TO VAT-ONLINE-FLAG (VAM-COUNT).
049100     MOVE AMI-OWNER-ID         TO VAT-OWNER-ID (VAM-COUNT).
049200     MOVE AMI-XP-POINTS        TO VAT-XP-POINTS (VAM-COUNT).
049300     MOVE AMI-MEMBER-COUNT     TO VAT-MEMBER-COUNT (VAM-COUNT).
049400     PERFORM A230-COPY-MEMBER-ENTRIES
049500         VARYING WK-N-MEM-IDX FROM 1 BY 1
049600         UNTIL WK-N-MEM-IDX > 10.
049700     MOVE AMI-HOLD-COUNT       TO VAT-HOLD-COUNT (VAM-COUNT).
049800     PERFORM A240-COPY-HOLDING-ENTRIES
049900         VARYING WK-N-HOLD-IDX FROM 1 BY 1
050000         UNTIL WK-N-HOLD-IDX > 10.
050100     PERFORM A210-READ-ACCOUNT-RECORD.
050200 A230-COPY-MEMBER-ENTRIES.
050300     MOVE AMI-MEM-ID (WK-N-MEM-IDX)
050400         TO VTM-MEMBER-ID (VAM-COUNT, WK-N-MEM-IDX).
050500     MOVE AMI-MEM-DEPOSIT (WK-N-MEM-IDX)
050600         TO VTM-PERM-DEPOSIT (VAM-COUNT, WK-N-MEM-IDX).
050700     MOVE AMI-MEM-WITHDRAW (WK-N-MEM-IDX)
050800         TO VTM-PERM-WITHDRAW (VAM-COUNT, WK-N-MEM-IDX).
050900     MOVE AMI-MEM-BALANCE (WK-N-MEM-IDX)
051000         TO VTM-PERM-BALANCE (VAM-COUNT, WK-N-MEM-IDX).
051100     MOVE AMI-MEM-XFER-OWNER (WK-N-MEM-IDX)
051200         TO VTM-PERM-XFER-OWNER (VAM-COUNT, WK-N-MEM-IDX).
051300     MOVE AMI-MEM-ADD-MEMBER (WK-N-MEM-IDX)
051400         TO VTM-PERM-ADD-MEMBER (VAM-COUNT, WK-N-MEM-IDX).
051500     MOVE AMI-MEM-REMOVE-MEMBER (WK-N-MEM-IDX)
051600         TO VTM-PERM-REMOVE-MEMBER (VAM-COUNT, WK-N-MEM-IDX).
051700     MOVE AMI-MEM-MODIFY-MEMBER (WK-N-MEM-IDX)
051800         TO VTM-PERM-MODIFY-MEMBER (VAM-COUNT, WK-N-MEM-IDX).
051900     MOVE AMI-MEM-OWNERSHIP (WK-N-MEM-IDX)
052000         TO VTM-PERM-OWNERSHIP (VAM-COUNT, WK-N-MEM-IDX).
052100     MOVE AMI-MEM-DEL-ACCOUNT (WK-N-MEM-IDX)
052200         TO VTM-PERM-DEL-ACCOUNT (VAM-COUNT, WK-N-MEM-IDX).
052300 A240-COPY-HOLDING-ENTRIES.
052400     MOVE AMI-HOLD-REGION (WK-N-HOLD-IDX)
052500         TO VTH-REGION (VAM-COUNT, WK-N-HOLD-IDX).
052600     MOVE AMI-HOLD-CURRENCY (WK-N-HOLD-IDX)
052700         TO VTH-CURRENCY (VAM-COUNT, WK-N-HOLD-IDX).
052800     MOVE AMI-HOLD-AMOUNT (WK-N-HOLD-IDX)
052900         TO VTH-AMOUNT (VAM-COUNT, WK-N-HOLD-IDX).
053000 EJECT
053100*----------------------------------------------------------------*
053200* B000 - READ AND DISPATCH EVERY REQUEST ON THE TRANFILE.        *
053300*----------------------------------------------------------------*
053400 B000-PROCESS-TRANFILE.
053500     PERFORM B100-READ-TRANFILE.
053600     PERFORM B200-DISPATCH-TRANSACTION
053700         UNTIL WK-C-TRAN-AT-EOF.
053800 B000-PROCESS-TRANFILE-EX.
053900     EXIT.
054000 B100-READ-TRANFILE.
054100     READ TRANFILE
054200         AT END MOVE "Y" TO WK-C-TRAN-EOF-SW
054300     END-READ.
054400 B200-DISPATCH-TRANSACTION.
054500     ADD 1 TO WK-N-TOTAL-READ.
054600     MOVE TRX-SEQ        TO RSP-SEQ.
054700     MOVE TRX-TYPE       TO RSP-TYPE.
054800     MOVE "F"            TO RSP-STATUS.
054900     MOVE ZERO           TO RSP-AMOUNT RSP-BALANCE.
055000     MOVE SPACES         TO RSP-MESSAGE RSP-FORMATTED.
055100     PERFORM B250-APPLY-DEFAULTS.
055200     EVALUATE TRX-TYPE
055300         WHEN "BQ" PERFORM C100-BALANCE-QUERY THRU C100-EX
055400         WHEN "HV" PERFORM C150-HAS-FUNDS-CHECK THRU C150-EX
055500         WHEN "WD" PERFORM C200-WITHDRAW THRU C200-EX
055600         WHEN "DP" PERFORM C250-DEPOSIT THRU C250-EX
055700         WHEN "PY" PERFORM C300-PROCESS-PAY THRU C300-EX
055800         WHEN "ST" PERFORM C350-PROCESS-SET THRU C350-EX
055900         WHEN "GA" PERFORM C400-GIVE-ALL THRU C400-EX
056000         WHEN "CA" PERFORM C450-CREATE-ACCOUNT THRU C450-EX
056100         WHEN "DA" PERFORM C470-DELETE-ACCOUNT THRU C470-EX
056200         WHEN "HA" PERFORM C480-HAS-ACCOUNT THRU C480-EX
056300         WHEN "RN" PERFORM C490-RENAME-ACCOUNT
056400         WHEN "NT" PERFORM C500-NOTE-ISSUANCE
056500         WHEN "SC" PERFORM C600-SHARED-ACCOUNT-OP
056600         WHEN "IO" PERFORM C600-SHARED-ACCOUNT-OP
056700         WHEN "SO" PERFORM C600-SHARED-ACCOUNT-OP
056800         WHEN "IM" PERFORM C600-SHARED-ACCOUNT-OP
056900         WHEN "AM" PERFORM C600-SHARED-ACCOUNT-OP
057000         WHEN "RM" PERFORM C600-SHARED-ACCOUNT-OP
057100         WHEN "HP" PERFORM C600-SHARED-ACCOUNT-OP
057200         WHEN "UP" PERFORM C600-SHARED-ACCOUNT-OP
057300         WHEN "XG" PERFORM C700-EXPERIENCE-OP
057400         WHEN "XS" PERFORM C700-EXPERIENCE-OP
057500         WHEN OTHER
057600             MOVE "Unrecognized request type." TO RSP-MESSAGE
057700     END-EVALUATE.
057800     PERFORM D000-UPDATE-REPORT-TOTALS.
057900     WRITE VRESP-REC.
058000     PERFORM B100-READ-TRANFILE.
058100 B250-APPLY-DEFAULTS.
058200     IF TRX-REGION = SPACES
058300         MOVE WK-C-DEFAULT-REGION TO WK-C-RESOLVED-REGION
058400     ELSE
058500         MOVE TRX-REGION TO WK-C-RESOLVED-REGION
058600     END-IF.
058700 EJECT
058800*----------------------------------------------------------------*
058900* B300/B310 - TABLE LOOKUP HELPERS (CALL VLTVACC / VLTVCUR).     *
059000*----------------------------------------------------------------*
059100 B300-LOCATE-ACCOUNT.
059200     MOVE WK-C-LOOKUP-ACCOUNT-ID TO WK-C-VACC-ACCOUNT-ID.
059300     CALL "VLTVACC" USING WK-C-VACC-RECORD, VAM-TABLE-AREA.
059400     MOVE WK-C-VACC-FOUND-SW TO WK-C-ACCOUNT-FOUND-SW.
059500     MOVE WK-C-VACC-INDEX    TO WK-N-ACC-IDX.
059600 B310-LOCATE-CURRENCY.
059700     MOVE WK-C-LOOKUP-CURRENCY-ID TO WK-C-VCUR-CURRENCY-ID.
059800     CALL "VLTVCUR" USING WK-C-VCUR-RECORD, VCT-TABLE-AREA.
059900     MOVE WK-C-VCUR-FOUND-SW TO WK-C-CURRENCY-FOUND-SW.
060000     MOVE WK-C-VCUR-INDEX    TO WK-N-CUR-IDX.
060100 C190-ACCOUNT-NOT-FOUND-RESPONSE.
060200     MOVE "F" TO RSP-STATUS.
060300     MOVE "Unable to locate associated account." TO RSP-MESSAGE.
060400 C195-CURRENCY-NOT-FOUND-RESPONSE.
060500     MOVE "F" TO RSP-STATUS.
060600     MOVE "Unable to locate currency." TO RSP-MESSAGE.
060700 EJECT
060800*----------------------------------------------------------------*
060900* C260/C262/C264/C265 - HOLDING TABLE MAINTENANCE HELPERS.       *
061000*----------------------------------------------------------------*
061100 C260-LOCATE-OR-CREATE-HOLDING.
061200     PERFORM C262-FIND-HOLDING.
061300     IF WK-C-HOLD-NOT-FOUND
061400         PERFORM C264-CREATE-HOLDING
061500     END-IF.
061600 C262-FIND-HOLDING.
061700     MOVE "N" TO WK-C-HOLD-FOUND-SW.
061800     MOVE ZERO TO WK-N-HOLD-IDX.
061900     PERFORM C263-SCAN-ONE-HOLDING
062000         VARYING WK-N-HOLD-IDX FROM 1 BY 1
062100         UNTIL WK-N-HOLD-IDX > VAT-HOLD-COUNT (WK-N-ACC-IDX)
062200            OR WK-C-HOLD-FOUND.
062300 C263-SCAN-ONE-HOLDING.
062400     IF VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX)
062500           = WK-C-RESOLVED-REGION
062600        AND VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX)
062700           = VCT-ID (WK-N-CUR-IDX)
062800         MOVE "Y" TO WK-C-HOLD-FOUND-SW
062900     END-IF.
063000 C264-CREATE-HOLDING.
063100     MOVE "N" TO WK-C-HOLD-FULL-SW.
063200     IF VAT-HOLD-COUNT (WK-N-ACC-IDX) >= 10
063300         MOVE "Y" TO WK-C-HOLD-FULL-SW
063400         MOVE "F" TO RSP-STATUS
063500         MOVE "Holdings table full." TO RSP-MESSAGE
063600     ELSE
063700         ADD 1 TO VAT-HOLD-COUNT (WK-N-ACC-IDX)
063800         MOVE VAT-HOLD-COUNT (WK-N-ACC-IDX) TO WK-N-HOLD-IDX
063900         MOVE WK-C-RESOLVED-REGION
064000             TO VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX)
064100         MOVE VCT-ID (WK-N-CUR-IDX)
064200             TO VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX)
064300         MOVE ZERO TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
064400         MOVE "Y" TO WK-C-HOLD-FOUND-SW
064500     END-IF.
064600 C265-SUM-HOLDING-TOTAL.
064700* ACCUMULATES EVERY HOLDING ENTRY MATCHING THE RESOLVED REGION
064800* AND CURRENCY - THE ACCOUNT IS NOT EXPECTED TO CARRY MORE THAN
064900* ONE SUCH ENTRY BUT THE ORIGINAL DESIGN SUMS THEM ALL THE SAME.
065000     MOVE ZERO TO WK-C-HOLD-TOTAL.
065100     PERFORM C266-ADD-ONE-HOLDING
065200         VARYING WK-N-HOLD-IDX FROM 1 BY 1
065300         UNTIL WK-N-HOLD-IDX > VAT-HOLD-COUNT (WK-N-ACC-IDX).
065400 C266-ADD-ONE-HOLDING.
065500     IF VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX)
065600           = WK-C-RESOLVED-REGION
065700        AND VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX)
065800           = VCT-ID (WK-N-CUR-IDX)
065900         ADD VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
066000             TO WK-C-HOLD-TOTAL
066100     END-IF.
066200 EJECT
066300*----------------------------------------------------------------*
066400* B260/B270/C290 - AMOUNT VALIDATION, PERCENTAGE AND ROUNDING.   *
066500*----------------------------------------------------------------*
066600 B260-VALIDATE-AMOUNT-SIGN.
066700     MOVE "N" TO WK-C-AMOUNT-NEG-SW.
066800     MOVE TRX-AMOUNT TO WK-C-AMOUNT-WORK.
066900     IF WK-C-AMT-DIGITS IS NOT WK-C-NUMERIC-CLASS
067000* BELT-AND-BRACES CHECK ADDED AFTER THE AUDIT FINDING ON A
067100* CORRUPTED TRANFILE RECORD - SEE VLT012G.
067200         MOVE "Y" TO WK-C-AMOUNT-NEG-SW
067300     END-IF.
067400     IF TRX-AMOUNT < ZERO
067500         MOVE "Y" TO WK-C-AMOUNT-NEG-SW
067600     END-IF.
067700 B270-COMPUTE-PERCENTAGE-AMOUNT.
067800     IF TRX-IS-PERCENTAGE
067900         COMPUTE WK-C-EFFECTIVE-AMOUNT ROUNDED =
068000             WK-C-PCT-BASE-AMOUNT * TRX-AMOUNT / 100
068010     ELSE
068020         MOVE TRX-AMOUNT TO WK-C-EFFECTIVE-AMOUNT
068030     END-IF.
068040* VLT015A - ROUND CALL NOW RUNS FOR BOTH THE PERCENTAGE
068050* AND VERBATIM PATHS, NOT JUST THE PERCENTAGE ONE.
068080     PERFORM C290-ROUND-TO-CUR-DECIMALS.
068500 C290-ROUND-TO-CUR-DECIMALS.
068600     EVALUATE VCT-DECIMALS (WK-N-CUR-IDX)
068700         WHEN 0
068800             COMPUTE WK-C-SCALE-0 ROUNDED = WK-C-EFFECTIVE-AMOUNT
068900             MOVE WK-C-SCALE-0          TO WK-C-EFFECTIVE-AMOUNT
069000         WHEN 1
069100             COMPUTE WK-C-SCALE-1 ROUNDED = WK-C-EFFECTIVE-AMOUNT
069200             MOVE WK-C-SCALE-1          TO WK-C-EFFECTIVE-AMOUNT
069300         WHEN 2
069400             COMPUTE WK-C-SCALE-2 ROUNDED = WK-C-EFFECTIVE-AMOUNT
069500             MOVE WK-C-SCALE-2          TO WK-C-EFFECTIVE-AMOUNT
069600         WHEN 3
069700             COMPUTE WK-C-SCALE-3 ROUNDED = WK-C-EFFECTIVE-AMOUNT
069800             MOVE WK-C-SCALE-3          TO WK-C-EFFECTIVE-AMOUNT
069900         WHEN OTHER
070000             COMPUTE WK-C-SCALE-4 ROUNDED = WK-C-EFFECTIVE-AMOUNT
070100             MOVE WK-C-SCALE-4          TO WK-C-EFFECTIVE-AMOUNT
070200     END-EVALUATE.
070300 EJECT
070400*----------------------------------------------------------------*
070500* B280/B285 - BUILD THE DEFAULT-CURRENCY DISPLAY STRING.         *
070600*----------------------------------------------------------------*
070700 B280-FORMAT-AMOUNT.
070800     MOVE WK-C-FORMAT-AMOUNT-IN TO WK-C-FMT-0 WK-C-FMT-1
070900         WK-C-FMT-2 WK-C-FMT-3 WK-C-FMT-4.
071000     EVALUATE VCT-DECIMALS (VCT-DEFAULT-IDX)
071100         WHEN 0 MOVE WK-C-FMT-0 TO WK-C-FMT-DISPLAY
071200         WHEN 1 MOVE WK-C-FMT-1 TO WK-C-FMT-DISPLAY
071300         WHEN 2 MOVE WK-C-FMT-2 TO WK-C-FMT-DISPLAY
071400         WHEN 3 MOVE WK-C-FMT-3 TO WK-C-FMT-DISPLAY
071500         WHEN OTHER MOVE WK-C-FMT-4 TO WK-C-FMT-DISPLAY
071600     END-EVALUATE.
071700     MOVE 1 TO WK-N-FMT-START.
071800     PERFORM B285-FIND-FIRST-DIGIT
071900         VARYING WK-N-FMT-START FROM 1 BY 1
072000         UNTIL WK-N-FMT-START > 18
072100            OR WK-C-FMT-DISPLAY (WK-N-FMT-START:1) NOT = SPACE.
072200     IF WK-C-FORMAT-AMOUNT-IN = 1
072300         STRING VCT-SYMBOL (VCT-DEFAULT-IDX) DELIMITED BY SPACE
072400                " " DELIMITED BY SIZE
072500                WK-C-FMT-DISPLAY (WK-N-FMT-START:) DELIMITED BY SIZE
072600                " " DELIMITED BY SIZE
072700                VCT-NAME-SINGLE (VCT-DEFAULT-IDX)
072800                    DELIMITED BY SPACE
072900                INTO RSP-FORMATTED
073000         END-STRING
073100     ELSE
073200         STRING VCT-SYMBOL (VCT-DEFAULT-IDX) DELIMITED BY SPACE
073300                " " DELIMITED BY SIZE
073400                WK-C-FMT-DISPLAY (WK-N-FMT-START:) DELIMITED BY SIZE
073500                " " DELIMITED BY SIZE
073600                VCT-NAME-PLURAL (VCT-DEFAULT-IDX)
073700                    DELIMITED BY SPACE
073800                INTO RSP-FORMATTED
073900         END-STRING
074000     END-IF.
074100 B285-FIND-FIRST-DIGIT.
074200     CONTINUE.
074300 EJECT
074400*----------------------------------------------------------------*
074500* C100 - BALANCE QUERY (BQ).                                     *
074600*----------------------------------------------------------------*
074700 C100-BALANCE-QUERY.
074800     MOVE TRX-ACCOUNT  TO WK-C-LOOKUP-ACCOUNT-ID.
074900     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
075000     PERFORM B300-LOCATE-ACCOUNT.
075100     PERFORM B310-LOCATE-CURRENCY.
075200     IF WK-C-ACCOUNT-NOT-FOUND OR WK-C-CURRENCY-NOT-FOUND
075300         MOVE ZERO TO RSP-BALANCE
075400         MOVE "S" TO RSP-STATUS
075500         MOVE "Account not found." TO RSP-MESSAGE
075600     ELSE
075700         PERFORM C265-SUM-HOLDING-TOTAL
075800         MOVE WK-C-HOLD-TOTAL TO RSP-BALANCE
075900         MOVE "S" TO RSP-STATUS
076000         MOVE "Balance retrieved." TO RSP-MESSAGE
076100     END-IF.
076200 C100-EX.
076300     EXIT.
076400*----------------------------------------------------------------*
076500* C150 - HAS-FUNDS CHECK (HV).                                   *
076600*----------------------------------------------------------------*
076700 C150-HAS-FUNDS-CHECK.
076800     MOVE TRX-ACCOUNT  TO WK-C-LOOKUP-ACCOUNT-ID.
076900     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
077000     PERFORM B300-LOCATE-ACCOUNT.
077100     PERFORM B310-LOCATE-CURRENCY.
077200     IF WK-C-ACCOUNT-NOT-FOUND
077300         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
077400         GO TO C150-EX
077500     END-IF.
077600     IF WK-C-CURRENCY-NOT-FOUND
077700         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
077800         GO TO C150-EX
077900     END-IF.
078000     PERFORM C265-SUM-HOLDING-TOTAL.
078100     MOVE WK-C-HOLD-TOTAL TO RSP-BALANCE.
078200     IF WK-C-HOLD-TOTAL >= TRX-AMOUNT
078300         MOVE "S" TO RSP-STATUS
078400         MOVE "Sufficient funds." TO RSP-MESSAGE
078500     ELSE
078600         MOVE "F" TO RSP-STATUS
078700         MOVE "Insufficient funds." TO RSP-MESSAGE
078800     END-IF.
078900 C150-EX.
079000     EXIT.
079100 EJECT
079200*----------------------------------------------------------------*
079300* C200 - WITHDRAW (WD).                                          *
079400*----------------------------------------------------------------*
079500 C200-WITHDRAW.
079600     MOVE TRX-ACCOUNT  TO WK-C-LOOKUP-ACCOUNT-ID.
079700     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
079800     PERFORM B300-LOCATE-ACCOUNT.
079900     PERFORM B310-LOCATE-CURRENCY.
080000     IF WK-C-ACCOUNT-NOT-FOUND
080100         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
080200         GO TO C200-EX
080300     END-IF.
080400     IF WK-C-CURRENCY-NOT-FOUND
080500         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
080600         GO TO C200-EX
080700     END-IF.
080800     PERFORM B260-VALIDATE-AMOUNT-SIGN.
080900     IF WK-C-AMOUNT-IS-NEGATIVE
081000         MOVE "F" TO RSP-STATUS
081100         MOVE "Negative amounts not permitted." TO RSP-MESSAGE
081200         GO TO C200-EX
081300     END-IF.
081400     PERFORM C262-FIND-HOLDING.
081500     IF WK-C-HOLD-FOUND
081600         MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
081700             TO WK-C-PCT-BASE-AMOUNT
081800     ELSE
081900         MOVE ZERO TO WK-C-PCT-BASE-AMOUNT
082000     END-IF.
082100     PERFORM B270-COMPUTE-PERCENTAGE-AMOUNT.
082200     IF WK-C-PCT-BASE-AMOUNT < WK-C-EFFECTIVE-AMOUNT
082300         MOVE "F" TO RSP-STATUS
082400         MOVE "Insufficient funds." TO RSP-MESSAGE
082500         GO TO C200-EX
082600     END-IF.
082700     SUBTRACT WK-C-EFFECTIVE-AMOUNT
082800         FROM VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
082900     MOVE "S" TO RSP-STATUS.
083000     MOVE "Withdrawal successful." TO RSP-MESSAGE.
083100     MOVE WK-C-EFFECTIVE-AMOUNT TO RSP-AMOUNT.
083200     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX) TO RSP-BALANCE.
083300     MOVE WK-C-EFFECTIVE-AMOUNT TO WK-C-FORMAT-AMOUNT-IN.
083400     PERFORM B280-FORMAT-AMOUNT.
083500 C200-EX.
083600     EXIT.
083700 EJECT
083800*----------------------------------------------------------------*
083900* C250 - DEPOSIT (DP).                                           *
084000*----------------------------------------------------------------*
084100 C250-DEPOSIT.
084200     MOVE TRX-ACCOUNT  TO WK-C-LOOKUP-ACCOUNT-ID.
084300     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
084400     PERFORM B300-LOCATE-ACCOUNT.
084500     PERFORM B310-LOCATE-CURRENCY.
084600     IF WK-C-ACCOUNT-NOT-FOUND
084700         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
084800         GO TO C250-EX
084900     END-IF.
085000     IF WK-C-CURRENCY-NOT-FOUND
085100         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
085200         GO TO C250-EX
085300     END-IF.
085400     PERFORM B260-VALIDATE-AMOUNT-SIGN.
085500     IF WK-C-AMOUNT-IS-NEGATIVE
085600         MOVE "F" TO RSP-STATUS
085700         MOVE "Negative amounts not permitted." TO RSP-MESSAGE
085800         GO TO C250-EX
085900     END-IF.
086000     PERFORM C260-LOCATE-OR-CREATE-HOLDING.
086100     IF WK-C-HOLD-TABLE-FULL
086200         GO TO C250-EX
086300     END-IF.
086400     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
086500         TO WK-C-PCT-BASE-AMOUNT.
086600     PERFORM B270-COMPUTE-PERCENTAGE-AMOUNT.
086700     ADD WK-C-EFFECTIVE-AMOUNT
086800         TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
086900     MOVE "S" TO RSP-STATUS.
087000     MOVE "Deposit successful." TO RSP-MESSAGE.
087100     MOVE WK-C-EFFECTIVE-AMOUNT TO RSP-AMOUNT.
087200     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX) TO RSP-BALANCE.
087300     MOVE WK-C-EFFECTIVE-AMOUNT TO WK-C-FORMAT-AMOUNT-IN.
087400     PERFORM B280-FORMAT-AMOUNT.
087500 C250-EX.
087600     EXIT.
087700 EJECT
087800*----------------------------------------------------------------*
087900* C300 - PAY (PY) - TWO-LEG TRANSFER, PAYER TO PAYEE.  TRX-      *
088000* ACCOUNT-2 IS THE PAYER, TRX-ACCOUNT IS THE PAYEE - SEE VTRXREQ.*
088100*----------------------------------------------------------------*
088200 C300-PROCESS-PAY.
088300     MOVE TRX-ACCOUNT-2 TO WK-C-LOOKUP-ACCOUNT-ID.
088400     PERFORM B300-LOCATE-ACCOUNT.
088500     MOVE WK-C-ACCOUNT-FOUND-SW TO WK-C-VACC-FOUND-SW.
088600     MOVE WK-N-ACC-IDX          TO WK-N-ACC-IDX-2.
088700     IF WK-C-ACCOUNT-NOT-FOUND
088800         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
088900         GO TO C300-EX
089000     END-IF.
089100     MOVE TRX-ACCOUNT   TO WK-C-LOOKUP-ACCOUNT-ID.
089200     PERFORM B300-LOCATE-ACCOUNT.
089300     IF WK-C-ACCOUNT-NOT-FOUND
089400         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
089500         GO TO C300-EX
089600     END-IF.
089700     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
089800     PERFORM B310-LOCATE-CURRENCY.
089900     IF WK-C-CURRENCY-NOT-FOUND
090000         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
090100         GO TO C300-EX
090200     END-IF.
090300     PERFORM B260-VALIDATE-AMOUNT-SIGN.
090400     IF WK-C-AMOUNT-IS-NEGATIVE
090500         MOVE "F" TO RSP-STATUS
090600         MOVE "Negative amounts not permitted." TO RSP-MESSAGE
090700         GO TO C300-EX
090800     END-IF.
090900     MOVE WK-N-ACC-IDX-2 TO WK-N-ACC-IDX.
091000     PERFORM C262-FIND-HOLDING.
091100     IF WK-C-HOLD-FOUND
091200         MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
091300             TO WK-C-PCT-BASE-AMOUNT
091400     ELSE
091500         MOVE ZERO TO WK-C-PCT-BASE-AMOUNT
091600     END-IF.
091700     MOVE WK-C-PCT-BASE-AMOUNT TO WK-C-PAYER-AVAIL.
091800     PERFORM B270-COMPUTE-PERCENTAGE-AMOUNT.
091900     IF WK-C-PAYER-AVAIL < WK-C-EFFECTIVE-AMOUNT
092000         MOVE "F" TO RSP-STATUS
092100         MOVE "Insufficient funds." TO RSP-MESSAGE
092200         GO TO C300-EX
092300     END-IF.
092400     MOVE WK-C-EFFECTIVE-AMOUNT TO WK-C-PAY-TRACE-NUM (1).
092500     SUBTRACT WK-C-EFFECTIVE-AMOUNT
092600         FROM VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
092700     MOVE WK-N-ACC-IDX-2 TO WK-N-ACC-IDX.
092800     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
092900         TO WK-C-PAY-TRACE-NUM (2).
093000     MOVE TRX-ACCOUNT TO WK-C-LOOKUP-ACCOUNT-ID.
093100     PERFORM B300-LOCATE-ACCOUNT.
093200     PERFORM C260-LOCATE-OR-CREATE-HOLDING.
093300     ADD WK-C-EFFECTIVE-AMOUNT
093400         TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
093500     MOVE "S" TO RSP-STATUS.
093600     MOVE "Payment successful." TO RSP-MESSAGE.
093700     MOVE WK-C-EFFECTIVE-AMOUNT TO RSP-AMOUNT.
093800     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX) TO RSP-BALANCE.
093900     MOVE WK-C-EFFECTIVE-AMOUNT TO WK-C-FORMAT-AMOUNT-IN.
094000     PERFORM B280-FORMAT-AMOUNT.
094100 C300-EX.
094200     EXIT.
094300 EJECT
094400*----------------------------------------------------------------*
094500* C350 - SET (ST) - OVERWRITES THE HOLDING, DOES NOT ADD/SUB.    *
094600*----------------------------------------------------------------*
094700 C350-PROCESS-SET.
094800     MOVE TRX-ACCOUNT  TO WK-C-LOOKUP-ACCOUNT-ID.
094900     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
095000     PERFORM B300-LOCATE-ACCOUNT.
095100     PERFORM B310-LOCATE-CURRENCY.
095200     IF WK-C-ACCOUNT-NOT-FOUND
095300         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
095400         GO TO C350-EX
095500     END-IF.
095600     IF WK-C-CURRENCY-NOT-FOUND
095700         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
095800         GO TO C350-EX
095900     END-IF.
096000     PERFORM B260-VALIDATE-AMOUNT-SIGN.
096100     IF WK-C-AMOUNT-IS-NEGATIVE
096200         MOVE "F" TO RSP-STATUS
096300         MOVE "Negative amounts not permitted." TO RSP-MESSAGE
096400         GO TO C350-EX
096500     END-IF.
096600     PERFORM C260-LOCATE-OR-CREATE-HOLDING.
096700     IF WK-C-HOLD-TABLE-FULL
096800         GO TO C350-EX
096900     END-IF.
097000     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
097100         TO WK-C-PCT-BASE-AMOUNT.
097200     PERFORM B270-COMPUTE-PERCENTAGE-AMOUNT.
097300     MOVE WK-C-EFFECTIVE-AMOUNT
097400         TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
097500     MOVE "S" TO RSP-STATUS.
097600     MOVE "Balance set." TO RSP-MESSAGE.
097700     MOVE WK-C-EFFECTIVE-AMOUNT TO RSP-AMOUNT RSP-BALANCE.
097800     MOVE WK-C-EFFECTIVE-AMOUNT TO WK-C-FORMAT-AMOUNT-IN.
097900     PERFORM B280-FORMAT-AMOUNT.
098000 C350-EX.
098100     EXIT.
098200 EJECT
098300*----------------------------------------------------------------*
098400* C400 - GIVE-ALL (GA) - CREDITS EVERY ACCOUNT IN THE MASTER.    *
098500*----------------------------------------------------------------*
098600 C400-GIVE-ALL.
098700     MOVE TRX-CURRENCY TO WK-C-LOOKUP-CURRENCY-ID.
098800     PERFORM B310-LOCATE-CURRENCY.
098900     IF WK-C-CURRENCY-NOT-FOUND
099000         PERFORM C195-CURRENCY-NOT-FOUND-RESPONSE
099100         GO TO C400-EX
099200     END-IF.
099300     PERFORM B260-VALIDATE-AMOUNT-SIGN.
099400     IF WK-C-AMOUNT-IS-NEGATIVE
099500         MOVE "F" TO RSP-STATUS
099600         MOVE "Negative amounts not permitted." TO RSP-MESSAGE
099700         GO TO C400-EX
099800     END-IF.
099900     MOVE ZERO TO WK-N-GA-COUNT.
100000     PERFORM C410-CREDIT-ONE-ACCOUNT
100100         VARYING WK-N-ACC-IDX FROM 1 BY 1
100200         UNTIL WK-N-ACC-IDX > VAM-COUNT.
100300     MOVE "S" TO RSP-STATUS.
100400     MOVE TRX-AMOUNT TO RSP-AMOUNT.
100500     MOVE WK-N-GA-COUNT TO WK-C-GA-COUNT-DISPLAY.
100600     STRING "Applied to " DELIMITED BY SIZE
100700            WK-C-GA-COUNT-DISPLAY DELIMITED BY SIZE
100800            " accounts." DELIMITED BY SIZE
100900            INTO RSP-MESSAGE
101000     END-STRING.
101100 C400-EX.
101200     EXIT.
101300 C410-CREDIT-ONE-ACCOUNT.
101400     PERFORM C260-LOCATE-OR-CREATE-HOLDING.
101500     IF WK-C-HOLD-TABLE-FULL
101600         MOVE "N" TO WK-C-HOLD-FULL-SW
101700     ELSE
101800         MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
101900             TO WK-C-PCT-BASE-AMOUNT
102000         PERFORM B270-COMPUTE-PERCENTAGE-AMOUNT
102100         ADD WK-C-EFFECTIVE-AMOUNT
102200             TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
102300         ADD 1 TO WK-N-GA-COUNT
102400     END-IF.
102500 EJECT
102600*----------------------------------------------------------------*
102700* C450 - CREATE ACCOUNT (CA).  NEW ACCOUNTS ARE ALWAYS CREATED   *
102800* AS TYPE "P" (PLAYER) - SHARED ACCOUNTS ARE ESTABLISHED BY A    *
102900* SEPARATE FEED, NOT BY THE DAILY TRANFILE.                     *
103000*----------------------------------------------------------------*
103100 C450-CREATE-ACCOUNT.
103200     MOVE TRX-ACCOUNT TO WK-C-LOOKUP-ACCOUNT-ID.
103300     PERFORM B300-LOCATE-ACCOUNT.
103400     IF WK-C-ACCOUNT-FOUND
103500         MOVE "F" TO RSP-STATUS
103600         MOVE "Account already exists." TO RSP-MESSAGE
103700         GO TO C450-EX
103800     END-IF.
103900     IF VAM-COUNT >= 5000
104000         MOVE "F" TO RSP-STATUS
104100         MOVE "Account master table full." TO RSP-MESSAGE
104200         GO TO C450-EX
104300     END-IF.
104400     ADD 1 TO VAM-COUNT.
104500     MOVE TRX-ACCOUNT     TO VAT-ID (VAM-COUNT).
104600     MOVE TRX-NAME        TO VAT-NAME (VAM-COUNT).
104700     MOVE "P"             TO VAT-TYPE (VAM-COUNT).
104800     MOVE "N"             TO VAT-ONLINE-FLAG (VAM-COUNT).
104900     MOVE SPACES          TO VAT-OWNER-ID (VAM-COUNT).
105000     MOVE ZERO            TO VAT-XP-POINTS (VAM-COUNT).
105100     MOVE ZERO            TO VAT-MEMBER-COUNT (VAM-COUNT).
105200     MOVE ZERO            TO VAT-HOLD-COUNT (VAM-COUNT).
105300     MOVE "S" TO RSP-STATUS.
105400     MOVE "Account created." TO RSP-MESSAGE.
105500 C450-EX.
105600     EXIT.
105700*----------------------------------------------------------------*
105800* C470 - DELETE ACCOUNT (DA) - SHIFT-DELETE FROM THE TABLE.      *
105900*----------------------------------------------------------------*
106000 C470-DELETE-ACCOUNT.
106100     MOVE TRX-ACCOUNT TO WK-C-LOOKUP-ACCOUNT-ID.
106200     PERFORM B300-LOCATE-ACCOUNT.
106300     IF WK-C-ACCOUNT-NOT-FOUND
106400         PERFORM C190-ACCOUNT-NOT-FOUND-RESPONSE
106500         GO TO C470-EX
106600     END-IF.
106700     PERFORM C475-SHIFT-ACCOUNT-ENTRIES
106800         VARYING WK-N-DEL-IDX FROM WK-N-ACC-IDX BY 1
106900         UNTIL WK-N-DEL-IDX >= VAM-COUNT.
107000     SUBTRACT 1 FROM VAM-COUNT.
107100     MOVE "S" TO RSP-STATUS.
107200     MOVE "Account deleted." TO RSP-MESSAGE.
107300 C470-EX.
107400     EXIT.
107500 C475-SHIFT-ACCOUNT-ENTRIES.
107600     MOVE VAM-ENTRY (WK-N-DEL-IDX + 1) TO VAM-ENTRY (WK-N-DEL-IDX).
107700 EJECT
107800*----------------------------------------------------------------*
107900* C480 - HAS ACCOUNT (HA) - READ-ONLY EXISTENCE QUERY.           *
108000*----------------------------------------------------------------*
108100 C480-HAS-ACCOUNT.
108200     MOVE TRX-ACCOUNT TO WK-C-LOOKUP-ACCOUNT-ID.
108300     PERFORM B300-LOCATE-ACCOUNT.
108400     MOVE "S" TO RSP-STATUS.
108500     IF WK-C-ACCOUNT-FOUND
108600         MOVE "Account exists." TO RSP-MESSAGE
108700     ELSE
108800         MOVE "Account does not exist." TO RSP-MESSAGE
108900     END-IF.
109000 C480-EX.
109100     EXIT.
109200*----------------------------------------------------------------*
109300* C490 - RENAME ACCOUNT (RN) - NOT SUPPORTED, ALWAYS FAILS.      *
109400*----------------------------------------------------------------*
109500 C490-RENAME-ACCOUNT.
109600     MOVE "F" TO RSP-STATUS.
109700     MOVE "Rename not supported." TO RSP-MESSAGE.
109800 EJECT
109900*----------------------------------------------------------------*
110000* C500 - NOTE ISSUANCE (NT) - CALL VLTNOTE.                      *
110100*----------------------------------------------------------------*
110200 C500-NOTE-ISSUANCE.
110300     MOVE TRX-ACCOUNT         TO WK-C-VNOTE-ACCOUNT-ID.
110400     MOVE WK-C-RESOLVED-REGION TO WK-C-VNOTE-REGION.
110500     MOVE TRX-CURRENCY        TO WK-C-VNOTE-CURRENCY-ID.
110600     MOVE TRX-AMOUNT          TO WK-C-VNOTE-FACE-VALUE.
110700     CALL "VLTNOTE" USING WK-C-VNOTE-RECORD,
110800          VAM-TABLE-AREA, VCT-TABLE-AREA.
110900     MOVE WK-C-VNOTE-STATUS    TO RSP-STATUS.
111000     MOVE WK-C-VNOTE-MESSAGE   TO RSP-MESSAGE.
111100     MOVE WK-C-VNOTE-FORMATTED TO RSP-FORMATTED.
111200     MOVE TRX-AMOUNT           TO RSP-AMOUNT.
111300     MOVE WK-C-VNOTE-ENDING-BAL TO RSP-BALANCE.
111400 EJECT
111500*----------------------------------------------------------------*
111600* C600 - SHARED ACCOUNT ADMINISTRATION - CALL VLTSHARE.          *
111700*----------------------------------------------------------------*
111800 C600-SHARED-ACCOUNT-OP.
111900     MOVE TRX-TYPE        TO WK-C-VSHR-OP-CODE.
112000     MOVE TRX-ACCOUNT     TO WK-C-VSHR-ACCOUNT-ID.
112100     MOVE TRX-ACCOUNT-2   TO WK-C-VSHR-ACCOUNT-2-ID.
112200     MOVE TRX-PERM        TO WK-C-VSHR-PERM-CODE.
112300     MOVE TRX-PERM-VALUE  TO WK-C-VSHR-PERM-VALUE.
112400     MOVE TRX-NAME        TO WK-C-VSHR-NAME.
112500     CALL "VLTSHARE" USING WK-C-VSHR-RECORD, VAM-TABLE-AREA.
112600     MOVE WK-C-VSHR-STATUS  TO RSP-STATUS.
112700     MOVE WK-C-VSHR-MESSAGE TO RSP-MESSAGE.
112800     IF TRX-TYPE = "HP"
112900         MOVE WK-C-VSHR-PERM-FLAG TO RSP-FORMATTED (1:1)
113000     END-IF.
113100 EJECT
113200*----------------------------------------------------------------*
113300* C700 - EXPERIENCE HOLDINGS HANDLER - CALL VLTXPH.              *
113400*----------------------------------------------------------------*
113500 C700-EXPERIENCE-OP.
113600     MOVE TRX-TYPE             TO WK-C-VXPH-OP-CODE.
113700     MOVE TRX-ACCOUNT          TO WK-C-VXPH-ACCOUNT-ID.
113800     MOVE WK-C-RESOLVED-REGION TO WK-C-VXPH-REGION.
113900     MOVE TRX-CURRENCY         TO WK-C-VXPH-CURRENCY-ID.
114000     MOVE TRX-AMOUNT           TO WK-C-VXPH-AMOUNT.
114100     CALL "VLTXPH" USING WK-C-VXPH-RECORD,
114200          VAM-TABLE-AREA, VCT-TABLE-AREA.
114300     MOVE WK-C-VXPH-STATUS     TO RSP-STATUS.
114400     MOVE WK-C-VXPH-MESSAGE    TO RSP-MESSAGE.
114500     MOVE WK-C-VXPH-RESULT-AMT TO RSP-AMOUNT.
114600     MOVE WK-C-VXPH-RESULT-AMT TO RSP-BALANCE.
114700 EJECT
114800*----------------------------------------------------------------*
114900* D000 - ACCUMULATE REPORT TOTALS AND PRINT THE DETAIL LINE.     *
115000* BQ IS A PURE QUERY AND DOES NOT MOVE MONEY, SO IT IS LEFT OUT  *
115100* OF THE PRINTED DETAIL AND OUT OF THE DEPOSIT/WITHDRAWAL        *
115200* BUCKETS - THIS HAS BEEN THE REPORT'S SCOPE SINCE VLT001A.      *
115300*----------------------------------------------------------------*
115400 D000-UPDATE-REPORT-TOTALS.
115500     IF RSP-IS-SUCCESS
115600         ADD 1 TO WK-N-TOTAL-SUCCESS
115700     ELSE
115800         ADD 1 TO WK-N-TOTAL-FAILED
115900     END-IF.
116000     IF TRX-TYPE NOT = "BQ"
116100         PERFORM F200-PRINT-DETAIL-LINE
116200     END-IF.
116300     IF RSP-IS-SUCCESS
116400         EVALUATE TRX-TYPE
116500             WHEN "DP"
116600                 PERFORM D100-BUCKET-DEPOSIT
116700             WHEN "GA"
116800                 PERFORM D100-BUCKET-DEPOSIT
116900             WHEN "WD"
117000                 PERFORM D200-BUCKET-WITHDRAWAL
117100             WHEN "NT"
117200                 PERFORM D200-BUCKET-WITHDRAWAL
117300             WHEN "PY"
117400                 PERFORM D100-BUCKET-DEPOSIT
117500                 PERFORM D200-BUCKET-WITHDRAWAL
117600             WHEN OTHER
117700                 CONTINUE
117800         END-EVALUATE
117900     END-IF.
118000 D100-BUCKET-DEPOSIT.
118100     ADD 1 TO WK-N-DEP-COUNT (WK-N-CUR-IDX).
118200     ADD RSP-AMOUNT TO WK-C-DEP-SUM (WK-N-CUR-IDX).
118300     ADD RSP-AMOUNT TO WK-C-GRAND-DEP-SUM.
118400 D200-BUCKET-WITHDRAWAL.
118500     ADD 1 TO WK-N-WD-COUNT (WK-N-CUR-IDX).
118600     ADD RSP-AMOUNT TO WK-C-WD-SUM (WK-N-CUR-IDX).
118700     ADD RSP-AMOUNT TO WK-C-GRAND-WD-SUM.
118800 EJECT
118900*----------------------------------------------------------------*
119000* E000 - REWRITE THE UPDATED ACCOUNT MASTER TO ACCTMAST-OUT.     *
119100*----------------------------------------------------------------*
119200 E000-WRITE-ACCOUNT-MASTER-OUT.
119300     PERFORM E100-BUILD-AND-WRITE-MASTER
119400         VARYING WK-N-ACC-IDX FROM 1 BY 1
119500         UNTIL WK-N-ACC-IDX > VAM-COUNT.
119600 E000-WRITE-ACCOUNT-MASTER-OUT-EX.
119700     EXIT.
119800 E100-BUILD-AND-WRITE-MASTER.
119900     MOVE VAT-ID (WK-N-ACC-IDX)           TO AMO-ID.
120000     MOVE VAT-NAME (WK-N-ACC-IDX)         TO AMO-NAME.
120100     MOVE VAT-TYPE (WK-N-ACC-IDX)         TO AMO-TYPE.
120200     MOVE VAT-ONLINE-FLAG (WK-N-ACC-IDX)  TO AMO-ONLINE-FLAG.
120300     MOVE VAT-OWNER-ID (WK-N-ACC-IDX)     TO AMO-OWNER-ID.
120400     MOVE VAT-XP-POINTS (WK-N-ACC-IDX)    TO AMO-XP-POINTS.
120500     MOVE VAT-MEMBER-COUNT (WK-N-ACC-IDX) TO AMO-MEMBER-COUNT.
120600     PERFORM E200-COPY-MEMBER-OUT
120700         VARYING WK-N-MEM-IDX FROM 1 BY 1
120800         UNTIL WK-N-MEM-IDX > 10.
120900     MOVE VAT-HOLD-COUNT (WK-N-ACC-IDX)   TO AMO-HOLD-COUNT.
121000     PERFORM E300-COPY-HOLDING-OUT
121100         VARYING WK-N-HOLD-IDX FROM 1 BY 1
121200         UNTIL WK-N-HOLD-IDX > 10.
121300     WRITE AMO-REC.
121400 E200-COPY-MEMBER-OUT.
121500     MOVE VTM-MEMBER-ID (WK-N-ACC-IDX, WK-N-MEM-IDX)
121600         TO AMO-MEM-ID (WK-N-MEM-IDX).
121700     MOVE VTM-PERM-DEPOSIT (WK-N-ACC-IDX, WK-N-MEM-IDX)
121800         TO AMO-MEM-DEPOSIT (WK-N-MEM-IDX).
121900     MOVE VTM-PERM-WITHDRAW (WK-N-ACC-IDX, WK-N-MEM-IDX)
122000         TO AMO-MEM-WITHDRAW (WK-N-MEM-IDX).
122100     MOVE VTM-PERM-BALANCE (WK-N-ACC-IDX, WK-N-MEM-IDX)
122200         TO AMO-MEM-BALANCE (WK-N-MEM-IDX).
122300     MOVE VTM-PERM-XFER-OWNER (WK-N-ACC-IDX, WK-N-MEM-IDX)
122400         TO AMO-MEM-XFER-OWNER (WK-N-MEM-IDX).
122500     MOVE VTM-PERM-ADD-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX)
122600         TO AMO-MEM-ADD-MEMBER (WK-N-MEM-IDX).
122700     MOVE VTM-PERM-REMOVE-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX)
122800         TO AMO-MEM-REMOVE-MEMBER (WK-N-MEM-IDX).
122900     MOVE VTM-PERM-MODIFY-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX)
123000         TO AMO-MEM-MODIFY-MEMBER (WK-N-MEM-IDX).
123100     MOVE VTM-PERM-OWNERSHIP (WK-N-ACC-IDX, WK-N-MEM-IDX)
123200         TO AMO-MEM-OWNERSHIP (WK-N-MEM-IDX).
123300     MOVE VTM-PERM-DEL-ACCOUNT (WK-N-ACC-IDX, WK-N-MEM-IDX)
123400         TO AMO-MEM-DEL-ACCOUNT (WK-N-MEM-IDX).
123500 E300-COPY-HOLDING-OUT.
123600     MOVE VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX)
123700         TO AMO-HOLD-REGION (WK-N-HOLD-IDX).
123800     MOVE VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX)
123900         TO AMO-HOLD-CURRENCY (WK-N-HOLD-IDX).
124000     MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
124100         TO AMO-HOLD-AMOUNT (WK-N-HOLD-IDX).
124200 EJECT
124300*----------------------------------------------------------------*
124400* F100 - REPORT HEADING - CALLED ONCE AT THE TOP OF THE RUN.     *
124500*----------------------------------------------------------------*
124600 F100-PRINT-REPORT-HEADING.
124700     ADD 1 TO WK-N-PAGE-NO.
124800     MOVE WK-C-RUN-DATE-EDIT TO HDG-RUN-DATE.
124900     MOVE WK-N-PAGE-NO       TO HDG-PAGE-NO.
125000     WRITE RPT-REC FROM WK-C-RPT-HEADING-LINE-1.
125100     WRITE RPT-REC FROM WK-C-RPT-BLANK-LINE.
125200     WRITE RPT-REC FROM WK-C-RPT-HEADING-LINE-2.
125300     WRITE RPT-REC FROM WK-C-RPT-BLANK-LINE.
125400     MOVE ZERO TO WK-N-LINE-CT.
125500*----------------------------------------------------------------*
125600* F200 - ONE DETAIL LINE PER NON-QUERY REQUEST PROCESSED.        *
125700*----------------------------------------------------------------*
125800 F200-PRINT-DETAIL-LINE.
125900     IF WK-N-LINE-CT >= 54
126000         PERFORM F100-PRINT-REPORT-HEADING
126100     END-IF.
126200     MOVE TRX-SEQ      TO DTL-SEQ.
126300     MOVE TRX-TYPE     TO DTL-TYPE.
126400     MOVE TRX-ACCOUNT (1:20) TO DTL-ACCOUNT.
126500     MOVE TRX-CURRENCY TO DTL-CURRENCY.
126600     MOVE RSP-STATUS   TO DTL-STATUS.
126700     MOVE RSP-AMOUNT   TO DTL-AMOUNT.
126800     MOVE RSP-BALANCE  TO DTL-BALANCE.
126900     WRITE RPT-REC FROM WK-C-RPT-DETAIL-LINE.
127000     ADD 1 TO WK-N-LINE-CT.
127100 EJECT
127200*----------------------------------------------------------------*
127300* F300 - ONE TOTAL LINE PER CURRENCY THAT TOOK ACTIVITY TODAY.   *
127400*----------------------------------------------------------------*
127500 F300-PRINT-CURRENCY-TOTALS.
127600     WRITE RPT-REC FROM WK-C-RPT-BLANK-LINE.
127700     PERFORM F310-PRINT-ONE-CURRENCY-TOTAL
127800         VARYING WK-N-CTOT-IDX FROM 1 BY 1
127900         UNTIL WK-N-CTOT-IDX > VCT-COUNT.
128000 F310-PRINT-ONE-CURRENCY-TOTAL.
128100     IF WK-N-DEP-COUNT (WK-N-CTOT-IDX) > 0
128200        OR WK-N-WD-COUNT (WK-N-CTOT-IDX) > 0
128300         MOVE VCT-ID (WK-N-CTOT-IDX)      TO CTL-CUR-ID
128400         MOVE WK-N-DEP-COUNT (WK-N-CTOT-IDX) TO CTL-DEP-COUNT
128500         MOVE WK-C-DEP-SUM (WK-N-CTOT-IDX)   TO CTL-DEP-SUM
128600         MOVE WK-N-WD-COUNT (WK-N-CTOT-IDX)  TO CTL-WD-COUNT
128700         MOVE WK-C-WD-SUM (WK-N-CTOT-IDX)    TO CTL-WD-SUM
128800         COMPUTE CTL-NET =
128900             WK-C-DEP-SUM (WK-N-CTOT-IDX) -
129000             WK-C-WD-SUM (WK-N-CTOT-IDX)
129100         WRITE RPT-REC FROM WK-C-RPT-CUR-TOTAL-LINE
129200     END-IF.
129300*----------------------------------------------------------------*
129400* F400 - GRAND TOTAL LINE - CLOSES THE ACTIVITY REPORT.          *
129500*----------------------------------------------------------------*
129600 F400-PRINT-GRAND-TOTAL.
129700     WRITE RPT-REC FROM WK-C-RPT-BLANK-LINE.
129800     MOVE WK-N-TOTAL-READ    TO GTL-READ.
129900     MOVE WK-N-TOTAL-SUCCESS TO GTL-SUCCESS.
130000     MOVE WK-N-TOTAL-FAILED  TO GTL-FAILED.
130100     MOVE WK-C-GRAND-DEP-SUM TO GTL-DEP-SUM.
130200     MOVE WK-C-GRAND-WD-SUM  TO GTL-WD-SUM.
130300     WRITE RPT-REC FROM WK-C-RPT-GRAND-LINE.
130400 EJECT
130500*----------------------------------------------------------------*
130600* Z000 - CLOSE ALL FILES AND RETURN CONTROL TO THE SCHEDULER.    *
130700*----------------------------------------------------------------*
130800 Z000-CLOSE-FILES.
130900     CLOSE CURRENCY
131000           ACCTMAST-IN
131100           TRANFILE
131200           ACCTMAST-OUT
131300           RESPONSE
131400           RPTFILE.
131500 Z000-CLOSE-FILES-EX.
131600     EXIT.
