000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTVACC.
000500 AUTHOR.         R.H. TANAKA.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOCATE AN ACCOUNT IN THE
001200*               IN-MEMORY ACCOUNT MASTER TABLE (VAM-TABLE-AREA,
001300*               LOADED AND OWNED BY VLTPOST) BY ACC-ID.  USED
001400*               BY THE ECONOMY POSTING ENGINE AND BY EVERY
001500*               VLT-SERIES SUBROUTINE THAT NEEDS TO FIND AN
001600*               ACCOUNT WITHOUT REPEATING THE SEARCH ALL LOGIC.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* VLT001A 14/03/1991 RHT   - INITIAL VERSION.
002200* VLT004H 11/01/1999 KSM   - Y2K REMEDIATION - NO DATE FIELDS IN
002300*                            THIS PROGRAM, REVIEWED, NO CHANGE
002400*                            REQUIRED.
002500* VLT008D 26/06/2006 TWE   - CONVERTED FROM A RANDOM READ ON
002600*                            TFSACCMS TO A SEARCH ALL AGAINST
002700*                            THE IN-MEMORY TABLE - ACCOUNT
002800*                            MASTER IS NOW LOADED WHOLE BY
002900*                            VLTPOST AT START OF RUN.
003000*----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                       ON  STATUS IS U0-ON
004100                       OFF STATUS IS U0-OFF.
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM VLTVACC  **".
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100     COPY VASCMWS.
005200 01  WK-C-RUN-DATE-AREA.
005300     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
005400     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
005500         10  WK-C-RUN-DATE-CC        PIC 9(02).
005600         10  WK-C-RUN-DATE-YY        PIC 9(02).
005700         10  WK-C-RUN-DATE-MM        PIC 9(02).
005800         10  WK-C-RUN-DATE-DD        PIC 9(02).
005900 01  WK-C-SEARCH-KEY-AREA.
006000     05  WK-C-SEARCH-KEY             PIC X(36)        VALUE SPACES.
006100     05  WK-C-SEARCH-KEY-R REDEFINES WK-C-SEARCH-KEY.
006200         10  WK-C-SK-TIME-LOW        PIC X(08).
006300         10  FILLER                  PIC X(01).
006400         10  WK-C-SK-TIME-MID        PIC X(04).
006500         10  FILLER                  PIC X(01).
006600         10  WK-C-SK-TIME-HI         PIC X(04).
006700         10  FILLER                  PIC X(01).
006800         10  WK-C-SK-CLOCK-SEQ       PIC X(04).
006900         10  FILLER                  PIC X(01).
007000         10  WK-C-SK-NODE            PIC X(12).
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-ENTRY-COUNT            PIC 9(06)        COMP.
007300     05  WK-N-ENTRY-COUNT-R REDEFINES WK-N-ENTRY-COUNT
007400                                      PIC 9(06).
007500****************
007600 LINKAGE SECTION.
007700****************
007800     COPY VACC.
007900     COPY VACCTMS.
008000 EJECT
008100********************************************************
008200 PROCEDURE DIVISION USING WK-C-VACC-RECORD, VAM-TABLE-AREA.
008300********************************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     GOBACK.
008800*----------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*----------------------------------------------------------------*
009100     MOVE "N"                        TO WK-C-VACC-FOUND-SW.
009200     MOVE ZERO                       TO WK-C-VACC-INDEX.
009300     MOVE WK-C-VACC-ACCOUNT-ID       TO WK-C-SEARCH-KEY.
009400     MOVE VAM-COUNT                  TO WK-N-ENTRY-COUNT.
009500     IF WK-N-ENTRY-COUNT = ZERO
009600         GO TO A099-PROCESS-CALLED-ROUTINE-EX
009700     END-IF.
009800     SEARCH ALL VAM-ENTRY
009900         AT END
010000             MOVE "N"                TO WK-C-VACC-FOUND-SW
010100         WHEN VAT-ID (VAM-IDX) = WK-C-SEARCH-KEY
010200             MOVE "Y"                TO WK-C-VACC-FOUND-SW
010300             SET WK-C-VACC-INDEX     TO VAM-IDX
010400     END-SEARCH.
010500*================================================================*
010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700*================================================================*
010800     EXIT.
010900******************************************************************
011000************** END OF PROGRAM SOURCE -  VLTVACC ***************
011100******************************************************************
