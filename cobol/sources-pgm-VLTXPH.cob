000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTXPH.
000500 AUTHOR.         V.S. KAUR.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   17 SEP 2014.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE FOR EXPERIENCE-CURRENCY HOLDINGS
001200*               (CUR-TYPE "E" ONLY).  AN ON-LINE PLAYER ACCOUNT
001300*               KEEPS ITS AUTHORITATIVE EXPERIENCE BALANCE IN
001400*               ACC-XP-POINTS - THE WALLET HOLDING IS A MIRROR
001500*               THAT IS REFRESHED ON EVERY GET AND WRITTEN ON
001600*               EVERY SET.  AN OFF-LINE OR NON-PLAYER ACCOUNT
001700*               HAS NO ACC-XP-POINTS OF RECORD - THE WALLET
001800*               HOLDING IS AUTHORITATIVE FOR THOSE.
001900*
002000*                   XG  GET EXPERIENCE HOLDING
002100*                   XS  SET EXPERIENCE HOLDING
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* VLT014D 17/09/2014 VSK   - INITIAL VERSION, E-REQ CM-2014-0203.
002700* VLT014H 02/12/2014 VSK   - XS NOW REJECTS A FRACTIONAL AMOUNT
002800*                            FOR AN ON-LINE PLAYER ACCOUNT - THE
002900*                            GAME SERVER ONLY UNDERSTANDS WHOLE
003000*                            EXPERIENCE POINTS.
003010* VLT014K 19/03/2015 TWE   - WK-C-AMOUNT-WORK-R REDEFINES WAS
003020*                            ONE BYTE TOO WIDE (BOGUS SIGN BYTE
003030*                            AHEAD OF A 13+4 SPLIT) SO EVERY
003040*                            WORKING-STORAGE FIELD BEHIND IT WAS
003050*                            READ ONE BYTE OFF, INCLUDING THE
003060*                            FRACTIONAL-AMOUNT CHECK IN C300 -
003070*                            DROPPED THE SIGN BYTE, SIGN IS NOW
003080*                            TESTED OFF WK-C-AMOUNT-WORK ITSELF.
003081* VLT014L 19/03/2015 TWE   - MAIN-MODULE AND B200-SET-HOLDING
003082*                            TESTED WK-C-VXPH-FAILURE RIGHT
003083*                            AFTER A SUB-STEP, BUT THE STATUS
003084*                            BYTE ONLY EVER MOVES AWAY FROM ITS
003085*                            INITIAL "F" ON A HARD FAILURE OR AT
003086*                            THE FINAL SUCCESS MOVE, SO XG/XS
003087*                            ALWAYS BAILED OUT RIGHT AFTER A100 -
003088*                            NOW GATES ON WK-C-VXPH-MESSAGE BEING
003089*                            NON-BLANK, WHICH EVERY FAILURE PATH
003090*                            ALREADY SETS CORRECTLY.
003100*----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                       ON  STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM VLTXPH   **".
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY VASCMWS.
005300 01  WK-C-RUN-DATE-AREA.
005400     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
005500     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
005600         10  WK-C-RUN-DATE-CC        PIC 9(02).
005700         10  WK-C-RUN-DATE-YY        PIC 9(02).
005800         10  WK-C-RUN-DATE-MM        PIC 9(02).
005900         10  WK-C-RUN-DATE-DD        PIC 9(02).
006000 01  WK-C-AMOUNT-AREA.
006100     05  WK-C-AMOUNT-WORK            PIC S9(13)V9(4)  VALUE ZERO.
006110* VLT014K 19/03/2015 TWE   - WK-C-AMOUNT-WORK-R WAS CARRYING
006120*                            A BOGUS SIGN BYTE AHEAD OF THE
006130*                            WHOLE/FRACTION SPLIT, MAKING THE
006140*                            REDEFINES 18 BYTES AGAINST A 17
006150*                            BYTE BASE ITEM AND SHIFTING EVERY
006160*                            FIELD BEHIND IT BY ONE BYTE.  THE
006170*                            SIGN IS OVERPUNCHED IN THE BASE
006180*                            ITEM, NOT A SEPARATE BYTE, SO IT
006190*                            IS TESTED OFF WK-C-AMOUNT-WORK
006200*                            ITSELF (SEE C300) THE SAME WAY
006210*                            VLTNOTE AND VLTVCUR DO IT.
006220     05  WK-C-AMOUNT-WORK-R REDEFINES WK-C-AMOUNT-WORK.
006300         10  WK-C-AMOUNT-WHOLE       PIC 9(13).
006400         10  WK-C-AMOUNT-FRACTION    PIC 9(04).
006600 01  WK-N-WHOLE-CHECK-AREA.
006700     05  WK-N-WHOLE-CANDIDATE        PIC S9(09)       VALUE ZERO.
006800     05  WK-N-WHOLE-CANDIDATE-R REDEFINES WK-N-WHOLE-CANDIDATE.
006900         10  WK-N-WC-SIGN            PIC X(01).
007000         10  WK-N-WC-DIGITS          PIC 9(08).
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-ACC-IDX                PIC 9(06)        COMP.
007300     05  WK-N-CUR-IDX                PIC 9(04)        COMP.
007400     05  WK-N-HOLD-IDX               PIC 9(02)        COMP.
007500 01  WK-C-VACC-LINK-AREA.
007600     COPY VACC.
007700 01  WK-C-VCUR-LINK-AREA.
007800     COPY VCUR.
007900 01  WK-C-SWITCHES-LOCAL.
008000     05  WK-C-HOLD-FOUND-SW          PIC X(01)        VALUE "N".
008100         88  WK-C-HOLD-IS-FOUND               VALUE "Y".
008200****************
008300 LINKAGE SECTION.
008400****************
008500     COPY VXPH.
008600     COPY VACCTMS.
008700     COPY VCURTAB.
008800 EJECT
008900***************************************************************
009000 PROCEDURE DIVISION USING WK-C-VXPH-RECORD, VAM-TABLE-AREA,
009100                           VCT-TABLE-AREA.
009200***************************************************************
009300 MAIN-MODULE.
009400     MOVE "F"                        TO WK-C-VXPH-STATUS.
009500     MOVE SPACES                     TO WK-C-VXPH-MESSAGE.
009600     MOVE ZERO                       TO WK-C-VXPH-RESULT-AMT.
009700     PERFORM A100-LOCATE-ACCOUNT THRU A199-LOCATE-ACCOUNT-EX.
009800     IF WK-C-VXPH-MESSAGE NOT = SPACES
009900         GO TO MAIN-MODULE-EX
010000     END-IF.
010100     PERFORM A200-LOCATE-CURRENCY THRU A299-LOCATE-CURRENCY-EX.
010200     IF WK-C-VXPH-MESSAGE NOT = SPACES
010300         GO TO MAIN-MODULE-EX
010400     END-IF.
010500     EVALUATE WK-C-VXPH-OP-CODE
010600         WHEN "XG"
010700             PERFORM B100-GET-HOLDING THRU B199-GET-HOLDING-EX
010800         WHEN "XS"
010900             PERFORM B200-SET-HOLDING THRU B299-SET-HOLDING-EX
011000         WHEN OTHER
011100             MOVE "Unrecognised experience-holding operation."
011200                                      TO WK-C-VXPH-MESSAGE
011300     END-EVALUATE.
011400 MAIN-MODULE-EX.
011500     GOBACK.
011600*----------------------------------------------------------------*
011700 A100-LOCATE-ACCOUNT.
011800*----------------------------------------------------------------*
011900     MOVE SPACES                     TO WK-C-VACC-RECORD.
012000     MOVE WK-C-VXPH-ACCOUNT-ID       TO WK-C-VACC-ACCOUNT-ID.
012100     CALL "VLTVACC" USING WK-C-VACC-RECORD, VAM-TABLE-AREA.
012200     IF WK-C-VACC-NOT-FOUND
012300         MOVE "Unable to locate associated account."
012400                                      TO WK-C-VXPH-MESSAGE
012500         GO TO A199-LOCATE-ACCOUNT-EX
012600     END-IF.
012700     MOVE WK-C-VACC-INDEX            TO WK-N-ACC-IDX.
012800 A199-LOCATE-ACCOUNT-EX.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 A200-LOCATE-CURRENCY.
013200*----------------------------------------------------------------*
013300     MOVE SPACES                     TO WK-C-VCUR-RECORD.
013400     MOVE WK-C-VXPH-CURRENCY-ID      TO WK-C-VCUR-CURRENCY-ID.
013500     CALL "VLTVCUR" USING WK-C-VCUR-RECORD, VCT-TABLE-AREA.
013600     IF WK-C-VCUR-NOT-FOUND
013700         MOVE "Unable to locate currency."
013800                                      TO WK-C-VXPH-MESSAGE
013900         GO TO A299-LOCATE-CURRENCY-EX
014000     END-IF.
014100     MOVE WK-C-VCUR-INDEX            TO WK-N-CUR-IDX.
014200     IF NOT VCT-TYPE-EXPERIENCE (WK-N-CUR-IDX)
014300         MOVE "Unsupported currency type."
014400                                      TO WK-C-VXPH-MESSAGE
014500     END-IF.
014600 A299-LOCATE-CURRENCY-EX.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 B100-GET-HOLDING.
015000*----------------------------------------------------------------*
015100     PERFORM C100-FIND-HOLDING THRU C199-FIND-HOLDING-EX.
015200     IF VAT-IS-ONLINE (WK-N-ACC-IDX)
015300        AND VAT-TYPE-PLAYER (WK-N-ACC-IDX)
015400         MOVE VAT-XP-POINTS (WK-N-ACC-IDX)
015500                                      TO WK-C-VXPH-RESULT-AMT
015600         PERFORM C200-REFRESH-WALLET-HOLDING
015700            THRU C299-REFRESH-WALLET-HOLDING-EX
015800     ELSE
015900         IF WK-C-HOLD-IS-FOUND
016000             MOVE VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX)
016100                                      TO WK-C-VXPH-RESULT-AMT
016200         ELSE
016300             MOVE ZERO               TO WK-C-VXPH-RESULT-AMT
016400         END-IF
016500     END-IF.
016600     MOVE "S"                        TO WK-C-VXPH-STATUS.
016700     MOVE "Holding reported."        TO WK-C-VXPH-MESSAGE.
016800 B199-GET-HOLDING-EX.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 B200-SET-HOLDING.
017200*----------------------------------------------------------------*
017300     IF VAT-IS-ONLINE (WK-N-ACC-IDX)
017400        AND VAT-TYPE-PLAYER (WK-N-ACC-IDX)
017500         PERFORM C300-EDIT-WHOLE-AMOUNT
017600            THRU C399-EDIT-WHOLE-AMOUNT-EX
017700         IF WK-C-VXPH-MESSAGE NOT = SPACES
017800             GO TO B299-SET-HOLDING-EX
017900         END-IF
018000         MOVE WK-N-WHOLE-CANDIDATE   TO VAT-XP-POINTS (WK-N-ACC-IDX)
018100     END-IF.
018200     PERFORM C100-FIND-HOLDING THRU C199-FIND-HOLDING-EX.
018300     IF NOT WK-C-HOLD-IS-FOUND
018400         PERFORM C400-ADD-HOLDING-ENTRY
018500            THRU C499-ADD-HOLDING-ENTRY-EX
018600         IF WK-C-VXPH-MESSAGE NOT = SPACES
018700             GO TO B299-SET-HOLDING-EX
018800         END-IF
018900     END-IF.
019000     MOVE WK-C-VXPH-AMOUNT
019100              TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
019200     MOVE "S"                        TO WK-C-VXPH-STATUS.
019300     MOVE "Holding updated."         TO WK-C-VXPH-MESSAGE.
019400     MOVE WK-C-VXPH-AMOUNT           TO WK-C-VXPH-RESULT-AMT.
019500 B299-SET-HOLDING-EX.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 C100-FIND-HOLDING.
019900*----------------------------------------------------------------*
020000     MOVE "N"                        TO WK-C-HOLD-FOUND-SW.
020100     PERFORM C105-SCAN-ONE-HOLDING
020110         VARYING WK-N-HOLD-IDX FROM 1 BY 1
020120         UNTIL WK-N-HOLD-IDX > VAT-HOLD-COUNT (WK-N-ACC-IDX)
020130            OR WK-C-HOLD-IS-FOUND.
021100     IF NOT WK-C-HOLD-IS-FOUND
021200         SUBTRACT 1 FROM WK-N-HOLD-IDX
021300     END-IF.
021400 C199-FIND-HOLDING-EX.
021500     EXIT.
021510 C105-SCAN-ONE-HOLDING.
021520     IF VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX) =
021530                    WK-C-VXPH-REGION
021540        AND VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX) =
021550                    VCT-ID (WK-N-CUR-IDX)
021560         MOVE "Y"                TO WK-C-HOLD-FOUND-SW
021570     END-IF.
021600*----------------------------------------------------------------*
021700 C200-REFRESH-WALLET-HOLDING.
021800*----------------------------------------------------------------*
021900     IF NOT WK-C-HOLD-IS-FOUND
022000         PERFORM C400-ADD-HOLDING-ENTRY
022100            THRU C499-ADD-HOLDING-ENTRY-EX
022200         IF WK-C-VXPH-MESSAGE NOT = SPACES
022300             GO TO C299-REFRESH-WALLET-HOLDING-EX
022400         END-IF
022500     END-IF.
022600     MOVE VAT-XP-POINTS (WK-N-ACC-IDX)
022700              TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
022800 C299-REFRESH-WALLET-HOLDING-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 C300-EDIT-WHOLE-AMOUNT.
023200*----------------------------------------------------------------*
023300     MOVE WK-C-VXPH-AMOUNT           TO WK-C-AMOUNT-WORK.
023400     IF WK-C-AMOUNT-FRACTION NOT = ZERO
023500         MOVE "F"                    TO WK-C-VXPH-STATUS
023600         MOVE "Amount not a whole number."
023700                                      TO WK-C-VXPH-MESSAGE
023800         GO TO C399-EDIT-WHOLE-AMOUNT-EX
023900     END-IF.
024000     MOVE WK-C-AMOUNT-WHOLE          TO WK-N-WC-DIGITS.
024100     IF WK-C-AMOUNT-WORK < ZERO
024200         COMPUTE WK-N-WHOLE-CANDIDATE = 0 - WK-N-WC-DIGITS
024300     ELSE
024400         MOVE WK-N-WC-DIGITS         TO WK-N-WHOLE-CANDIDATE
024500     END-IF.
024600 C399-EDIT-WHOLE-AMOUNT-EX.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 C400-ADD-HOLDING-ENTRY.
025000*----------------------------------------------------------------*
025100     IF VAT-HOLD-COUNT (WK-N-ACC-IDX) >= 10
025200         MOVE "F"                    TO WK-C-VXPH-STATUS
025300         MOVE "Holdings table full." TO WK-C-VXPH-MESSAGE
025400         GO TO C499-ADD-HOLDING-ENTRY-EX
025500     END-IF.
025600     ADD 1 TO VAT-HOLD-COUNT (WK-N-ACC-IDX).
025700     MOVE VAT-HOLD-COUNT (WK-N-ACC-IDX) TO WK-N-HOLD-IDX.
025800     MOVE WK-C-VXPH-REGION
025900              TO VTH-REGION (WK-N-ACC-IDX, WK-N-HOLD-IDX).
026000     MOVE VCT-ID (WK-N-CUR-IDX)
026100              TO VTH-CURRENCY (WK-N-ACC-IDX, WK-N-HOLD-IDX).
026200     MOVE ZERO TO VTH-AMOUNT (WK-N-ACC-IDX, WK-N-HOLD-IDX).
026300 C499-ADD-HOLDING-ENTRY-EX.
026400     EXIT.
026500******************************************************************
026600************** END OF PROGRAM SOURCE -  VLTXPH  ***************
026700******************************************************************
