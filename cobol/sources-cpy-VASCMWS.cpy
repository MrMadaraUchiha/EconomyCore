000100*================================================================
000200* VASCMWS.cpybk
000300*    COMMON WORK AREA - COPIED INTO EVERY VLT-SERIES PROGRAM.
000400*    CARRIES THE FILE-STATUS INTERPRETATION SWITCHES AND THE
000500*    GENERIC FOUND/NOT-FOUND FLAGS USED BY THE TABLE-SEARCH
000600*    ROUTINES (VLTVACC, VLTVCUR, VLTVPRM).
000700*----------------------------------------------------------------
000800* AMENDMENT HISTORY:
000900*----------------------------------------------------------------
001000* VLT001A 14/03/1991 RHT   - INITIAL VERSION - CARVED OUT OF THE
001100*                            STP SHOP'S ASCMWS COMMON AREA FOR THE
001200*                            NEW ECONOMY POSTING BATCH SUITE.
001300* VLT004C 19/11/1998 KSM   - Y2K REMEDIATION - NO DATE FIELDS IN
001400*                            THIS COPYBOOK, REVIEWED AND SIGNED
001500*                            OFF, NO CHANGE REQUIRED.
001600* VLT009F 22/02/2007 TWE   - ADDED WK-C-TRAN-EOF-SW FOR THE
001700*                            TRANFILE READ LOOP IN VLTPOST.
001800*================================================================
002000     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002100         88  WK-C-SUCCESSFUL                   VALUE "00".
002200         88  WK-C-END-OF-FILE                  VALUE "10".
002300         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002400         88  WK-C-DUPLICATE-KEY                VALUE "22" "24".
002500     05  WK-C-SWITCHES.
002600         10  WK-C-FOUND-SW           PIC X(01) VALUE "N".
002700             88  WK-C-FOUND                    VALUE "Y".
002800             88  WK-C-NOT-FOUND                VALUE "N".
002900         10  WK-C-TRAN-EOF-SW        PIC X(01) VALUE "N".
003000             88  WK-C-TRAN-AT-EOF              VALUE "Y".
003100     05  FILLER                      PIC X(10) VALUE SPACES.
