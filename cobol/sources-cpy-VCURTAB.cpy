000100*================================================================
000200* VCURTAB.cpybk
000300*    CURRENCY TABLE - FD RECORD LAYOUT FOR THE CURRENCY FILE,
000400*    PLUS THE IN-MEMORY TABLE IT IS LOADED INTO AT A100 OF
000500*    VLTPOST.  THE TABLE IS SORTED BY VCT-ID ON THE INPUT FILE
000600*    AND SEARCHED WITH SEARCH ALL (NO INDEXED DATABASE FOR THE
000700*    CURRENCY CATALOGUE - IT IS SMALL ENOUGH TO HOLD WHOLE).
000800*----------------------------------------------------------------
000900* AMENDMENT HISTORY:
001000*----------------------------------------------------------------
001100* VLT001A 14/03/1991 RHT   - INITIAL VERSION.
001200* VLT004D 03/12/1998 KSM   - Y2K REMEDIATION - NO DATE FIELDS,
001300*                            REVIEWED, NO CHANGE REQUIRED.
001400* VLT011B 08/05/2011 TWE   - ADDED CUR-NOTE-MIN/CUR-NOTE-FEE-PCT
001500*                            FOR THE NEW NOTE-ISSUANCE REQUEST
001600*                            TYPE (NT), E-REQ CM-2011-0447.
001700* VLT014A 17/09/2014 VSK   - ADDED CUR-TYPE TO DISTINGUISH
001800*                            EXPERIENCE-DENOMINATED CURRENCIES,
001900*                            E-REQ CM-2014-1182.
002000*================================================================
002100 01  VCURTAB-REC.
002200     05  CUR-ID                      PIC X(12).
002300     05  CUR-NAME-SINGLE             PIC X(20).
002400     05  CUR-NAME-PLURAL             PIC X(20).
002500     05  CUR-SYMBOL                  PIC X(03).
002600     05  CUR-DECIMALS                PIC 9(01).
002700     05  CUR-DEFAULT-FLAG            PIC X(01).
002800         88  CUR-IS-DEFAULT                    VALUE "Y".
002900     05  CUR-TYPE                    PIC X(01).
003000         88  CUR-TYPE-NORMAL                   VALUE "N".
003100         88  CUR-TYPE-EXPERIENCE               VALUE "E".
003200     05  CUR-NOTE-MIN                PIC S9(13)V9(4).
003300     05  CUR-NOTE-FEE-PCT            PIC S9(3)V9(4).
003400     05  FILLER                      PIC X(18).
003500*----------------------------------------------------------------
003600*    IN-MEMORY CURRENCY TABLE - LOADED ASCENDING BY CUR-ID,
003700*    BINARY-SEARCHABLE (SEARCH ALL).  COPIED INTO VLTPOST'S
003800*    WORKING-STORAGE AND, BY REFERENCE, INTO THE LINKAGE OF
003900*    EVERY VLT-SERIES CALLED ROUTINE THAT NEEDS A CURRENCY.
004000*----------------------------------------------------------------
004100 01  VCT-TABLE-AREA.
004200     05  VCT-COUNT                   PIC 9(04)        COMP.
004300     05  VCT-DEFAULT-IDX             PIC 9(04)        COMP.
004400     05  VCT-ENTRY OCCURS 500 TIMES
004500             ASCENDING KEY IS VCT-ID
004600             INDEXED BY VCT-IDX.
004700         10  VCT-ID                  PIC X(12).
004800         10  VCT-NAME-SINGLE         PIC X(20).
004900         10  VCT-NAME-PLURAL         PIC X(20).
005000         10  VCT-SYMBOL              PIC X(03).
005100         10  VCT-DECIMALS            PIC 9(01).
005200         10  VCT-DEFAULT-FLAG        PIC X(01).
005300             88  VCT-IS-DEFAULT                VALUE "Y".
005400         10  VCT-TYPE                PIC X(01).
005500             88  VCT-TYPE-NORMAL                VALUE "N".
005600             88  VCT-TYPE-EXPERIENCE             VALUE "E".
005700         10  VCT-NOTE-MIN            PIC S9(13)V9(4).
005800         10  VCT-NOTE-FEE-PCT        PIC S9(3)V9(4).
