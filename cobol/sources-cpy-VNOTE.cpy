000100*================================================================
000200* VNOTE.cpybk
000300*    LINKAGE AREA FOR CALL "VLTNOTE" - CURRENCY NOTE ISSUANCE.
000400*    THE ACCOUNT AND CURRENCY TABLES TRAVEL AS SEPARATE CALL
000500*    PARAMETERS; THIS AREA CARRIES ONLY THE REQUEST/RESPONSE.
000600*----------------------------------------------------------------
000700* AMENDMENT HISTORY:
000800*----------------------------------------------------------------
000900* VLT011D 08/05/2011 TWE   - INITIAL VERSION.
001000*================================================================
001100 01  WK-C-VNOTE-RECORD.
001200     05  WK-C-VNOTE-INPUT.
001300         10  WK-C-VNOTE-ACCOUNT-ID   PIC X(36).
001400         10  WK-C-VNOTE-REGION       PIC X(12).
001500         10  WK-C-VNOTE-CURRENCY-ID  PIC X(12).
001600         10  WK-C-VNOTE-FACE-VALUE   PIC S9(13)V9(4).
001700     05  WK-C-VNOTE-OUTPUT.
001800         10  WK-C-VNOTE-STATUS       PIC X(01).
001900             88  WK-C-VNOTE-SUCCESS             VALUE "S".
002000             88  WK-C-VNOTE-FAILURE             VALUE "F".
002100         10  WK-C-VNOTE-MESSAGE      PIC X(40).
002200         10  WK-C-VNOTE-FORMATTED    PIC X(30).
002300         10  WK-C-VNOTE-ENDING-BAL   PIC S9(13)V9(4).
