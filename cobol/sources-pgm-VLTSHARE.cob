000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTSHARE.
000500 AUTHOR.         V.S. KAUR.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   02 FEB 2010.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE FOR SHARED/JOINT ACCOUNT
001200*               ADMINISTRATION.  ONE OF EIGHT OPERATION CODES IS
001300*               SUPPLIED ON ENTRY -
001400*                   SC  CREATE SHARED ACCOUNT
001500*                   IO  IS-OWNER TEST
001600*                   SO  SET OWNER
001700*                   IM  IS-MEMBER TEST
001800*                   AM  ADD MEMBER
001900*                   RM  REMOVE MEMBER
002000*                   HP  HAS-PERMISSION TEST
002100*                   UP  UPDATE PERMISSION
002200*               THE CALLER (VLTPOST) PASSES THE WHOLE IN-MEMORY
002300*               ACCOUNT MASTER TABLE BY REFERENCE - THIS ROUTINE
002400*               MUTATES IT DIRECTLY FOR SC/SO/AM/RM/UP.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* VLT010L 02/02/2010 VSK   - INITIAL VERSION, E-REQ CM-2010-0291.
003000* VLT012E 14/03/2012 TWE   - ADD-MEMBER NOW REPLACES AN EXISTING
003100*                            MEMBER ENTRY INSTEAD OF REJECTING THE
003200*                            REQUEST, E-REQ CM-2012-0118.
003300* VLT014G 17/09/2014 VSK   - NO CHANGE FOR EXPERIENCE HOLDINGS -
003400*                            REVIEWED, NO CHANGE REQUIRED.
003410* VLT014H 19/03/2015 TWE   - C100-VALIDATE-SHARED-ACCOUNT NEVER
003420*                            SET WK-C-VSHR-STATUS BACK TO "S" ON
003430*                            ITS OWN SUCCESS PATH, SO IO/SO/IM/
003440*                            AM/RM/HP/UP ALL SAW THE INITIAL "F"
003450*                            FROM MAIN-MODULE AND TOOK THE DEAD
003460*                            FAILURE BRANCH EVEN FOR A VALID
003470*                            SHARED ACCOUNT - NOW SETS "S" UP
003480*                            FRONT, OVERRIDDEN BY EITHER OF ITS
003490*                            OWN FAILURE CHECKS AS BEFORE.
003500*----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                       ON  STATUS IS U0-ON
004600                       OFF STATUS IS U0-OFF.
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM VLTSHARE **".
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600     COPY VASCMWS.
005700 01  WK-C-RUN-DATE-AREA.
005800     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
005900     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
006000         10  WK-C-RUN-DATE-CC        PIC 9(02).
006100         10  WK-C-RUN-DATE-YY        PIC 9(02).
006200         10  WK-C-RUN-DATE-MM        PIC 9(02).
006300         10  WK-C-RUN-DATE-DD        PIC 9(02).
006400 01  WK-C-NAME-AREA.
006500     05  WK-C-NAME-WORK              PIC X(30)        VALUE SPACES.
006600     05  WK-C-NAME-WORK-R REDEFINES WK-C-NAME-WORK.
006700         10  WK-C-NAME-FIRST-HALF    PIC X(15).
006800         10  WK-C-NAME-SECOND-HALF   PIC X(15).
006900 01  WK-C-ID-AREA.
007000     05  WK-C-ID-WORK                PIC X(36)        VALUE SPACES.
007100     05  WK-C-ID-WORK-R REDEFINES WK-C-ID-WORK.
007200         10  WK-C-ID-TIME-LOW        PIC X(08).
007300         10  FILLER                  PIC X(01).
007400         10  WK-C-ID-TIME-MID        PIC X(04).
007500         10  FILLER                  PIC X(01).
007600         10  WK-C-ID-TIME-HI         PIC X(04).
007700         10  FILLER                  PIC X(01).
007800         10  WK-C-ID-CLOCK-SEQ       PIC X(04).
007900         10  FILLER                  PIC X(01).
008000         10  WK-C-ID-NODE            PIC X(12).
008100 01  WK-N-WORK-AREA.
008200     05  WK-N-ACC-IDX                PIC 9(06)        COMP.
008300     05  WK-N-INS-IDX                PIC 9(06)        COMP.
008400     05  WK-N-MEM-IDX                PIC 9(02)        COMP.
008500     05  WK-N-FLAG-NO                PIC 9(01)        COMP.
008600 01  WK-C-VACC-LINK-AREA.
008700     COPY VACC.
008800 01  WK-C-VPRM-LINK-AREA.
008900     COPY VPRM.
009000 01  WK-C-SWITCHES-LOCAL.
009100     05  WK-C-ACCOUNT-FOUND-SW       PIC X(01)        VALUE "N".
009200         88  WK-C-ACCOUNT-IS-FOUND            VALUE "Y".
009300     05  WK-C-DUP-NAME-SW            PIC X(01)        VALUE "N".
009400         88  WK-C-DUP-NAME-FOUND              VALUE "Y".
009500     05  WK-C-MEMBER-FOUND-SW        PIC X(01)        VALUE "N".
009600         88  WK-C-MEMBER-IS-FOUND             VALUE "Y".
009700****************
009800 LINKAGE SECTION.
009900****************
010000     COPY VSHR.
010100     COPY VACCTMS.
010200 EJECT
010300********************************************************
010400 PROCEDURE DIVISION USING WK-C-VSHR-RECORD, VAM-TABLE-AREA.
010500********************************************************
010600 MAIN-MODULE.
010700     MOVE "F"                        TO WK-C-VSHR-STATUS.
010800     MOVE SPACES                     TO WK-C-VSHR-MESSAGE.
010900     MOVE "N"                        TO WK-C-VSHR-PERM-FLAG.
011000     PERFORM A100-LOCATE-ACCOUNT-ONE
011100        THRU A199-LOCATE-ACCOUNT-ONE-EX.
011200     EVALUATE WK-C-VSHR-OP-CODE
011300         WHEN "SC"
011400             PERFORM B100-CREATE-SHARED
011500                THRU B199-CREATE-SHARED-EX
011600         WHEN "IO"
011700             PERFORM B200-IS-OWNER
011800                THRU B299-IS-OWNER-EX
011900         WHEN "SO"
012000             PERFORM B300-SET-OWNER
012100                THRU B399-SET-OWNER-EX
012200         WHEN "IM"
012300             PERFORM B400-IS-MEMBER
012400                THRU B499-IS-MEMBER-EX
012500         WHEN "AM"
012600             PERFORM B500-ADD-MEMBER
012700                THRU B599-ADD-MEMBER-EX
012800         WHEN "RM"
012900             PERFORM B600-REMOVE-MEMBER
013000                THRU B699-REMOVE-MEMBER-EX
013100         WHEN "HP"
013200             PERFORM B700-HAS-PERMISSION
013300                THRU B799-HAS-PERMISSION-EX
013400         WHEN "UP"
013500             PERFORM B800-UPDATE-PERMISSION
013600                THRU B899-UPDATE-PERMISSION-EX
013700         WHEN OTHER
013800             MOVE "Unrecognised shared-account operation."
013900                                      TO WK-C-VSHR-MESSAGE
014000     END-EVALUATE.
014100     GOBACK.
014200*----------------------------------------------------------------*
014300 A100-LOCATE-ACCOUNT-ONE.
014400*----------------------------------------------------------------*
014500     MOVE SPACES                     TO WK-C-VACC-RECORD.
014600     MOVE WK-C-VSHR-ACCOUNT-ID       TO WK-C-VACC-ACCOUNT-ID.
014700     CALL "VLTVACC" USING WK-C-VACC-RECORD, VAM-TABLE-AREA.
014800     MOVE WK-C-VACC-FOUND-SW         TO WK-C-ACCOUNT-FOUND-SW.
014900     MOVE WK-C-VACC-INDEX            TO WK-N-ACC-IDX.
015000 A199-LOCATE-ACCOUNT-ONE-EX.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 B100-CREATE-SHARED.
015400*----------------------------------------------------------------*
015500*    SC REQUIRES NO EXISTING ACCOUNT UNDER THE ID OR THE NAME.
015600*----------------------------------------------------------------*
015700     IF WK-C-ACCOUNT-IS-FOUND
015800         MOVE "Account already exists."
015900                                      TO WK-C-VSHR-MESSAGE
016000         GO TO B199-CREATE-SHARED-EX
016100     END-IF.
016200     MOVE "N"                        TO WK-C-DUP-NAME-SW.
016300     PERFORM B105-SCAN-ONE-NAME
016310         VARYING WK-N-ACC-IDX FROM 1 BY 1
016320         UNTIL WK-N-ACC-IDX > VAM-COUNT
016330            OR WK-C-DUP-NAME-FOUND.
017000     IF WK-C-DUP-NAME-FOUND
017100         MOVE "Account already exists."
017200                                      TO WK-C-VSHR-MESSAGE
017300         GO TO B199-CREATE-SHARED-EX
017400     END-IF.
017500     IF VAM-COUNT >= 5000
017600         MOVE "Account master table full."
017700                                      TO WK-C-VSHR-MESSAGE
017800         GO TO B199-CREATE-SHARED-EX
017900     END-IF.
018000     PERFORM C900-INSERT-ACCOUNT-ENTRY
018100        THRU C999-INSERT-ACCOUNT-ENTRY-EX.
018200     MOVE "S"                        TO WK-C-VSHR-STATUS.
018300     MOVE "Shared account created."  TO WK-C-VSHR-MESSAGE.
018400 B199-CREATE-SHARED-EX.
018500     EXIT.
018510 B105-SCAN-ONE-NAME.
018520     IF VAT-NAME (WK-N-ACC-IDX) = WK-C-VSHR-NAME
018530         MOVE "Y"                TO WK-C-DUP-NAME-SW
018540     END-IF.
018600*----------------------------------------------------------------*
018700 B200-IS-OWNER.
018800*----------------------------------------------------------------*
018900     PERFORM C100-VALIDATE-SHARED-ACCOUNT
019000        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
019100     IF NOT WK-C-VSHR-FAILURE
019200         IF VAT-OWNER-ID (WK-N-ACC-IDX) = WK-C-VSHR-ACCOUNT-2-ID
019300             MOVE "S"                TO WK-C-VSHR-STATUS
019400             MOVE "Is owner."        TO WK-C-VSHR-MESSAGE
019500         ELSE
019600             MOVE "F"                TO WK-C-VSHR-STATUS
019700             MOVE "Not owner."       TO WK-C-VSHR-MESSAGE
019800         END-IF
019900     END-IF.
020000 B299-IS-OWNER-EX.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 B300-SET-OWNER.
020400*----------------------------------------------------------------*
020500     PERFORM C100-VALIDATE-SHARED-ACCOUNT
020600        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
020700     IF NOT WK-C-VSHR-FAILURE
020800         MOVE WK-C-VSHR-ACCOUNT-2-ID TO VAT-OWNER-ID (WK-N-ACC-IDX)
020900         MOVE "S"                    TO WK-C-VSHR-STATUS
021000         MOVE "Owner updated."       TO WK-C-VSHR-MESSAGE
021100     END-IF.
021200 B399-SET-OWNER-EX.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 B400-IS-MEMBER.
021600*----------------------------------------------------------------*
021700     PERFORM C100-VALIDATE-SHARED-ACCOUNT
021800        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
021900     IF WK-C-VSHR-FAILURE
022000         GO TO B499-IS-MEMBER-EX
022100     END-IF.
022200     IF VAT-OWNER-ID (WK-N-ACC-IDX) = WK-C-VSHR-ACCOUNT-2-ID
022300         MOVE "S"                    TO WK-C-VSHR-STATUS
022400         MOVE "Is member."           TO WK-C-VSHR-MESSAGE
022500         GO TO B499-IS-MEMBER-EX
022600     END-IF.
022700     PERFORM C200-FIND-MEMBER
022800        THRU C299-FIND-MEMBER-EX.
022900     IF WK-C-MEMBER-IS-FOUND
023000         MOVE "S"                    TO WK-C-VSHR-STATUS
023100         MOVE "Is member."           TO WK-C-VSHR-MESSAGE
023200     ELSE
023300         MOVE "F"                    TO WK-C-VSHR-STATUS
023400         MOVE "Not a member."        TO WK-C-VSHR-MESSAGE
023500     END-IF.
023600 B499-IS-MEMBER-EX.
023700     EXIT.
023800*----------------------------------------------------------------*
023900 B500-ADD-MEMBER.
024000*----------------------------------------------------------------*
024100     PERFORM C100-VALIDATE-SHARED-ACCOUNT
024200        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
024300     IF WK-C-VSHR-FAILURE
024400         GO TO B599-ADD-MEMBER-EX
024500     END-IF.
024600     MOVE 0                          TO WK-N-FLAG-NO.
024700     IF WK-C-VSHR-PERM-CODE NOT = SPACES
024800         MOVE WK-C-VSHR-PERM-CODE    TO WK-C-VPRM-EXTERNAL-CD
024900         CALL "VLTVPRM" USING WK-C-VPRM-RECORD
025000         IF WK-C-VPRM-UNMAPPED
025100             MOVE "Unmapped permission code."
025200                                      TO WK-C-VSHR-MESSAGE
025300             GO TO B599-ADD-MEMBER-EX
025400         END-IF
025500         MOVE WK-C-VPRM-FLAG-NO      TO WK-N-FLAG-NO
025600     END-IF.
025700     PERFORM C200-FIND-MEMBER
025800        THRU C299-FIND-MEMBER-EX.
025900     IF NOT WK-C-MEMBER-IS-FOUND
026000         IF VAT-MEMBER-COUNT (WK-N-ACC-IDX) >= 10
026100             MOVE "Member table full."
026200                                      TO WK-C-VSHR-MESSAGE
026300             GO TO B599-ADD-MEMBER-EX
026400         END-IF
026500         ADD 1 TO VAT-MEMBER-COUNT (WK-N-ACC-IDX)
026600         MOVE VAT-MEMBER-COUNT (WK-N-ACC-IDX) TO WK-N-MEM-IDX
026700     END-IF.
026800     MOVE WK-C-VSHR-ACCOUNT-2-ID
026900                  TO VTM-MEMBER-ID (WK-N-ACC-IDX, WK-N-MEM-IDX).
027000     MOVE "N" TO VTM-PERM-DEPOSIT (WK-N-ACC-IDX, WK-N-MEM-IDX).
027100     MOVE "N" TO VTM-PERM-WITHDRAW (WK-N-ACC-IDX, WK-N-MEM-IDX).
027200     MOVE "N" TO VTM-PERM-BALANCE (WK-N-ACC-IDX, WK-N-MEM-IDX).
027300     MOVE "N" TO VTM-PERM-XFER-OWNER (WK-N-ACC-IDX, WK-N-MEM-IDX).
027400     MOVE "N" TO VTM-PERM-ADD-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX).
027500     MOVE "N" TO
027600         VTM-PERM-REMOVE-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX).
027700     MOVE "N" TO
027800         VTM-PERM-MODIFY-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX).
027900     MOVE "N" TO VTM-PERM-OWNERSHIP (WK-N-ACC-IDX, WK-N-MEM-IDX).
028000     MOVE "N" TO
028100         VTM-PERM-DEL-ACCOUNT (WK-N-ACC-IDX, WK-N-MEM-IDX).
028200     IF WK-N-FLAG-NO NOT = ZERO
028300         PERFORM C300-SET-MEMBER-FLAG
028400            THRU C399-SET-MEMBER-FLAG-EX
028500     END-IF.
028600     MOVE "S"                        TO WK-C-VSHR-STATUS.
028700     MOVE "Member added."            TO WK-C-VSHR-MESSAGE.
028800 B599-ADD-MEMBER-EX.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 B600-REMOVE-MEMBER.
029200*----------------------------------------------------------------*
029300     PERFORM C100-VALIDATE-SHARED-ACCOUNT
029400        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
029500     IF WK-C-VSHR-FAILURE
029600         GO TO B699-REMOVE-MEMBER-EX
029700     END-IF.
029800     PERFORM C200-FIND-MEMBER
029900        THRU C299-FIND-MEMBER-EX.
030000     IF WK-C-MEMBER-IS-FOUND
030100         PERFORM B605-SHIFT-ONE-MEMBER
030110             VARYING WK-N-MEM-IDX FROM WK-N-MEM-IDX BY 1
030120             UNTIL WK-N-MEM-IDX >=
030130                   VAT-MEMBER-COUNT (WK-N-ACC-IDX)
030700         SUBTRACT 1 FROM VAT-MEMBER-COUNT (WK-N-ACC-IDX)
030800     END-IF.
030900     MOVE "S"                        TO WK-C-VSHR-STATUS.
031000     MOVE "Member removed."          TO WK-C-VSHR-MESSAGE.
031100 B699-REMOVE-MEMBER-EX.
031200     EXIT.
031210 B605-SHIFT-ONE-MEMBER.
031220     MOVE VAT-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX + 1)
031230         TO VAT-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX).
031300*----------------------------------------------------------------*
031400 B700-HAS-PERMISSION.
031500*----------------------------------------------------------------*
031600     PERFORM C100-VALIDATE-SHARED-ACCOUNT
031700        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
031800     IF WK-C-VSHR-FAILURE
031900         GO TO B799-HAS-PERMISSION-EX
032000     END-IF.
032100     MOVE WK-C-VSHR-PERM-CODE        TO WK-C-VPRM-EXTERNAL-CD.
032200     CALL "VLTVPRM" USING WK-C-VPRM-RECORD.
032300     IF WK-C-VPRM-UNMAPPED
032400         MOVE "F"                    TO WK-C-VSHR-STATUS
032500         MOVE "Unmapped permission code."
032600                                      TO WK-C-VSHR-MESSAGE
032700         GO TO B799-HAS-PERMISSION-EX
032800     END-IF.
032900     MOVE WK-C-VPRM-FLAG-NO          TO WK-N-FLAG-NO.
033000     PERFORM C200-FIND-MEMBER
033100        THRU C299-FIND-MEMBER-EX.
033200     IF NOT WK-C-MEMBER-IS-FOUND
033300         MOVE "F"                    TO WK-C-VSHR-STATUS
033400         MOVE "Not a member."        TO WK-C-VSHR-MESSAGE
033500         GO TO B799-HAS-PERMISSION-EX
033600     END-IF.
033700     PERFORM C400-GET-MEMBER-FLAG
033800        THRU C499-GET-MEMBER-FLAG-EX.
033900     MOVE "S"                        TO WK-C-VSHR-STATUS.
034000     MOVE "Permission reported."     TO WK-C-VSHR-MESSAGE.
034100 B799-HAS-PERMISSION-EX.
034200     EXIT.
034300*----------------------------------------------------------------*
034400 B800-UPDATE-PERMISSION.
034500*----------------------------------------------------------------*
034600     PERFORM C100-VALIDATE-SHARED-ACCOUNT
034700        THRU C199-VALIDATE-SHARED-ACCOUNT-EX.
034800     IF WK-C-VSHR-FAILURE
034900         GO TO B899-UPDATE-PERMISSION-EX
035000     END-IF.
035100     MOVE WK-C-VSHR-PERM-CODE        TO WK-C-VPRM-EXTERNAL-CD.
035200     CALL "VLTVPRM" USING WK-C-VPRM-RECORD.
035300     IF WK-C-VPRM-UNMAPPED
035400         MOVE "F"                    TO WK-C-VSHR-STATUS
035500         MOVE "Unmapped permission code."
035600                                      TO WK-C-VSHR-MESSAGE
035700         GO TO B899-UPDATE-PERMISSION-EX
035800     END-IF.
035900     MOVE WK-C-VPRM-FLAG-NO          TO WK-N-FLAG-NO.
036000     PERFORM C200-FIND-MEMBER
036100        THRU C299-FIND-MEMBER-EX.
036200     IF NOT WK-C-MEMBER-IS-FOUND
036300         MOVE "F"                    TO WK-C-VSHR-STATUS
036400         MOVE "Not a member."        TO WK-C-VSHR-MESSAGE
036500         GO TO B899-UPDATE-PERMISSION-EX
036600     END-IF.
036700     PERFORM C300-SET-MEMBER-FLAG
036800        THRU C399-SET-MEMBER-FLAG-EX.
036900     MOVE "S"                        TO WK-C-VSHR-STATUS.
037000     MOVE "Permission updated."      TO WK-C-VSHR-MESSAGE.
037100 B899-UPDATE-PERMISSION-EX.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 C100-VALIDATE-SHARED-ACCOUNT.
037500*----------------------------------------------------------------*
037550     MOVE "S"                    TO WK-C-VSHR-STATUS.
037600     IF NOT WK-C-ACCOUNT-IS-FOUND
037700         MOVE "F"                    TO WK-C-VSHR-STATUS
037800         MOVE "Unable to locate associated account."
037900                                      TO WK-C-VSHR-MESSAGE
038000         GO TO C199-VALIDATE-SHARED-ACCOUNT-EX
038100     END-IF.
038200     IF NOT VAT-TYPE-SHARED (WK-N-ACC-IDX)
038300         MOVE "F"                    TO WK-C-VSHR-STATUS
038400         MOVE "Account is not a shared account."
038500                                      TO WK-C-VSHR-MESSAGE
038600     END-IF.
038700 C199-VALIDATE-SHARED-ACCOUNT-EX.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 C200-FIND-MEMBER.
039100*----------------------------------------------------------------*
039200     MOVE "N"                        TO WK-C-MEMBER-FOUND-SW.
039300     PERFORM C205-SCAN-ONE-MEMBER
039310         VARYING WK-N-MEM-IDX FROM 1 BY 1
039320         UNTIL WK-N-MEM-IDX > VAT-MEMBER-COUNT (WK-N-ACC-IDX)
039330            OR WK-C-MEMBER-IS-FOUND.
040100     IF NOT WK-C-MEMBER-IS-FOUND
040200         SUBTRACT 1 FROM WK-N-MEM-IDX
040300     END-IF.
040400 C299-FIND-MEMBER-EX.
040500     EXIT.
040510 C205-SCAN-ONE-MEMBER.
040520     IF VTM-MEMBER-ID (WK-N-ACC-IDX, WK-N-MEM-IDX)
040530                                  = WK-C-VSHR-ACCOUNT-2-ID
040540         MOVE "Y"                TO WK-C-MEMBER-FOUND-SW
040550     END-IF.
040600*----------------------------------------------------------------*
040700 C300-SET-MEMBER-FLAG.
040800*----------------------------------------------------------------*
040900     EVALUATE WK-N-FLAG-NO
041000         WHEN 1
041100             MOVE WK-C-VSHR-PERM-VALUE TO
041200                 VTM-PERM-DEPOSIT (WK-N-ACC-IDX, WK-N-MEM-IDX)
041300         WHEN 2
041400             MOVE WK-C-VSHR-PERM-VALUE TO
041500                 VTM-PERM-WITHDRAW (WK-N-ACC-IDX, WK-N-MEM-IDX)
041600         WHEN 3
041700             MOVE WK-C-VSHR-PERM-VALUE TO
041800                 VTM-PERM-BALANCE (WK-N-ACC-IDX, WK-N-MEM-IDX)
041900         WHEN 4
042000             MOVE WK-C-VSHR-PERM-VALUE TO
042100                 VTM-PERM-XFER-OWNER (WK-N-ACC-IDX, WK-N-MEM-IDX)
042200         WHEN 5
042300             MOVE WK-C-VSHR-PERM-VALUE TO
042400                 VTM-PERM-ADD-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX)
042500         WHEN 6
042600             MOVE WK-C-VSHR-PERM-VALUE TO
042700                 VTM-PERM-REMOVE-MEMBER
042800                             (WK-N-ACC-IDX, WK-N-MEM-IDX)
042900         WHEN 7
043000             MOVE WK-C-VSHR-PERM-VALUE TO
043100                 VTM-PERM-MODIFY-MEMBER
043200                             (WK-N-ACC-IDX, WK-N-MEM-IDX)
043300         WHEN 8
043400             MOVE WK-C-VSHR-PERM-VALUE TO
043500                 VTM-PERM-OWNERSHIP (WK-N-ACC-IDX, WK-N-MEM-IDX)
043600         WHEN 9
043700             MOVE WK-C-VSHR-PERM-VALUE TO
043800                 VTM-PERM-DEL-ACCOUNT (WK-N-ACC-IDX, WK-N-MEM-IDX)
043900     END-EVALUATE.
044000 C399-SET-MEMBER-FLAG-EX.
044100     EXIT.
044200*----------------------------------------------------------------*
044300 C400-GET-MEMBER-FLAG.
044400*----------------------------------------------------------------*
044500     EVALUATE WK-N-FLAG-NO
044600         WHEN 1
044700             MOVE VTM-PERM-DEPOSIT (WK-N-ACC-IDX, WK-N-MEM-IDX)
044800               TO WK-C-VSHR-PERM-FLAG
044900         WHEN 2
045000             MOVE VTM-PERM-WITHDRAW (WK-N-ACC-IDX, WK-N-MEM-IDX)
045100               TO WK-C-VSHR-PERM-FLAG
045200         WHEN 3
045300             MOVE VTM-PERM-BALANCE (WK-N-ACC-IDX, WK-N-MEM-IDX)
045400               TO WK-C-VSHR-PERM-FLAG
045500         WHEN 4
045600             MOVE VTM-PERM-XFER-OWNER (WK-N-ACC-IDX, WK-N-MEM-IDX)
045700               TO WK-C-VSHR-PERM-FLAG
045800         WHEN 5
045900             MOVE VTM-PERM-ADD-MEMBER (WK-N-ACC-IDX, WK-N-MEM-IDX)
046000               TO WK-C-VSHR-PERM-FLAG
046100         WHEN 6
046200             MOVE VTM-PERM-REMOVE-MEMBER
046300                             (WK-N-ACC-IDX, WK-N-MEM-IDX)
046400               TO WK-C-VSHR-PERM-FLAG
046500         WHEN 7
046600             MOVE VTM-PERM-MODIFY-MEMBER
046700                             (WK-N-ACC-IDX, WK-N-MEM-IDX)
046800               TO WK-C-VSHR-PERM-FLAG
046900         WHEN 8
047000             MOVE VTM-PERM-OWNERSHIP (WK-N-ACC-IDX, WK-N-MEM-IDX)
047100               TO WK-C-VSHR-PERM-FLAG
047200         WHEN 9
047300             MOVE VTM-PERM-DEL-ACCOUNT (WK-N-ACC-IDX, WK-N-MEM-IDX)
047400               TO WK-C-VSHR-PERM-FLAG
047500     END-EVALUATE.
047600 C499-GET-MEMBER-FLAG-EX.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 C900-INSERT-ACCOUNT-ENTRY.
048000*----------------------------------------------------------------*
048100*    ORDERED INSERT BY VAT-ID SO SEARCH ALL STAYS VALID.
048200*----------------------------------------------------------------*
048300     ADD 1 TO VAM-COUNT.
048400     MOVE VAM-COUNT                  TO WK-N-INS-IDX.
048500     PERFORM C905-SHIFT-ONE-ACCOUNT
048510         UNTIL WK-N-INS-IDX = 1
048520         OR VAT-ID (WK-N-INS-IDX - 1) <= WK-C-VSHR-ACCOUNT-ID.
049100     INITIALIZE VAM-ENTRY (WK-N-INS-IDX).
049200     MOVE WK-C-VSHR-ACCOUNT-ID   TO VAT-ID (WK-N-INS-IDX).
049300     MOVE WK-C-VSHR-NAME         TO VAT-NAME (WK-N-INS-IDX).
049400     MOVE "S"                    TO VAT-TYPE (WK-N-INS-IDX).
049500     MOVE "N"                    TO VAT-ONLINE-FLAG (WK-N-INS-IDX).
049600     MOVE WK-C-VSHR-ACCOUNT-2-ID TO VAT-OWNER-ID (WK-N-INS-IDX).
049700     MOVE ZERO                   TO VAT-XP-POINTS (WK-N-INS-IDX).
049800     MOVE ZERO                   TO VAT-MEMBER-COUNT (WK-N-INS-IDX).
049900     MOVE ZERO                   TO VAT-HOLD-COUNT (WK-N-INS-IDX).
050000 C999-INSERT-ACCOUNT-ENTRY-EX.
050100     EXIT.
050110 C905-SHIFT-ONE-ACCOUNT.
050120     MOVE VAM-ENTRY (WK-N-INS-IDX - 1)
050130       TO VAM-ENTRY (WK-N-INS-IDX).
050140     SUBTRACT 1 FROM WK-N-INS-IDX.
050200******************************************************************
050300************** END OF PROGRAM SOURCE -  VLTSHARE ***************
050400******************************************************************
