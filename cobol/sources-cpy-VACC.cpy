000100*================================================================
000200* VACC.cpybk
000300*    LINKAGE AREA FOR CALL "VLTVACC" - LOCATES AN ACCOUNT IN THE
000400*    IN-MEMORY ACCOUNT MASTER TABLE (VAM-TABLE-AREA, PASSED AS
000500*    THE SECOND CALL PARAMETER) BY ACC-ID.  RETURNS THE TABLE
000600*    SUBSCRIPT SO THE CALLER CAN ADDRESS VAM-ENTRY DIRECTLY.
000700*----------------------------------------------------------------
000800* AMENDMENT HISTORY:
000900*----------------------------------------------------------------
001000* VLT010H 02/02/2010 VSK   - INITIAL VERSION.
001100*================================================================
001200 01  WK-C-VACC-RECORD.
001300     05  WK-C-VACC-INPUT.
001400         10  WK-C-VACC-ACCOUNT-ID    PIC X(36).
001500     05  WK-C-VACC-OUTPUT.
001600         10  WK-C-VACC-FOUND-SW      PIC X(01).
001700             88  WK-C-VACC-FOUND               VALUE "Y".
001800             88  WK-C-VACC-NOT-FOUND           VALUE "N".
001900         10  WK-C-VACC-INDEX         PIC 9(06)  COMP.
