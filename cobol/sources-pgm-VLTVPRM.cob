000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTVPRM.
000500 AUTHOR.         V.S. KAUR.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   02 FEB 2010.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO MAP THE TWO-CHARACTER SHARED-
001200*               ACCOUNT PERMISSION CODE CARRIED ON A TRANFILE
001300*               RECORD (TRX-PERM) TO THE ORDINAL OF THE MEMBER
001400*               PERMISSION FLAG IT CONTROLS WITHIN ACC-MEMBER /
001500*               VAT-MEMBER.  CALLED BY VLTSHARE FOR THE AM
001600*               (ADD-MEMBER), HP (HAS-PERMISSION) AND UP
001700*               (UPDATE-PERMISSION) OPERATIONS.
001800*
001900*               VALID CODES -
002000*                   DP = DEPOSIT            (FLAG 1)
002100*                   WD = WITHDRAW           (FLAG 2)
002200*                   BA = BALANCE            (FLAG 3)
002300*                   TO = TRANSFER OWNERSHIP (FLAG 4)
002400*                   IV = ADD MEMBER         (FLAG 5)
002500*                   RM = REMOVE MEMBER      (FLAG 6)
002600*                   CP = MODIFY MEMBER      (FLAG 7)
002700*                   OW = OWNERSHIP          (FLAG 8)
002800*                   DE = DELETE ACCOUNT     (FLAG 9)
002900*               ANY OTHER CODE IS RETURNED UNMAPPED.
003000*
003100*================================================================
003200* HISTORY OF MODIFICATION:
003300*================================================================
003400* VLT010K 02/02/2010 VSK   - INITIAL VERSION, E-REQ CM-2010-0291.
003500* VLT014F 17/09/2014 VSK   - NO CHANGE FOR EXPERIENCE HOLDINGS -
003600*                            PERMISSION CODES ARE SHARED-ACCOUNT
003700*                            ONLY, REVIEWED, NO CHANGE REQUIRED.
003800*----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                       ON  STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM VLTVPRM  **".
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY VASCMWS.
006000 01  WK-C-RUN-DATE-AREA.
006100     05  WK-C-RUN-DATE               PIC 9(08)        VALUE ZERO.
006200     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
006300         10  WK-C-RUN-DATE-CC        PIC 9(02).
006400         10  WK-C-RUN-DATE-YY        PIC 9(02).
006500         10  WK-C-RUN-DATE-MM        PIC 9(02).
006600         10  WK-C-RUN-DATE-DD        PIC 9(02).
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-FLAG-NO                PIC 9(01)        COMP.
006900     05  WK-N-FLAG-NO-R REDEFINES WK-N-FLAG-NO
007000                                      PIC 9(01).
007100 01  WK-C-CODE-AREA.
007200     05  WK-C-EXTERNAL-CD            PIC X(02)        VALUE SPACES.
007300     05  WK-C-EXTERNAL-CD-R REDEFINES WK-C-EXTERNAL-CD.
007400         10  WK-C-EXTERNAL-CD-1      PIC X(01).
007500         10  WK-C-EXTERNAL-CD-2      PIC X(01).
007600****************
007700 LINKAGE SECTION.
007800****************
007900     COPY VPRM.
008000 EJECT
008100***************************************
008200 PROCEDURE DIVISION USING WK-C-VPRM-RECORD.
008300***************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     GOBACK.
008800*----------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*----------------------------------------------------------------*
009100     MOVE "N"                        TO WK-C-VPRM-MAPPED-SW.
009200     MOVE ZERO                       TO WK-C-VPRM-FLAG-NO.
009300     MOVE WK-C-VPRM-EXTERNAL-CD      TO WK-C-EXTERNAL-CD.
009400     EVALUATE WK-C-EXTERNAL-CD
009500         WHEN "DP"   MOVE 1 TO WK-N-FLAG-NO
009600         WHEN "WD"   MOVE 2 TO WK-N-FLAG-NO
009700         WHEN "BA"   MOVE 3 TO WK-N-FLAG-NO
009800         WHEN "TO"   MOVE 4 TO WK-N-FLAG-NO
009900         WHEN "IV"   MOVE 5 TO WK-N-FLAG-NO
010000         WHEN "RM"   MOVE 6 TO WK-N-FLAG-NO
010100         WHEN "CP"   MOVE 7 TO WK-N-FLAG-NO
010200         WHEN "OW"   MOVE 8 TO WK-N-FLAG-NO
010300         WHEN "DE"   MOVE 9 TO WK-N-FLAG-NO
010400         WHEN OTHER  MOVE 0 TO WK-N-FLAG-NO
010500     END-EVALUATE.
010600     IF WK-N-FLAG-NO = ZERO
010700         MOVE "N"                    TO WK-C-VPRM-MAPPED-SW
010800     ELSE
010900         MOVE "Y"                    TO WK-C-VPRM-MAPPED-SW
011000         MOVE WK-N-FLAG-NO-R         TO WK-C-VPRM-FLAG-NO
011100     END-IF.
011200*================================================================*
011300 A099-PROCESS-CALLED-ROUTINE-EX.
011400*================================================================*
011500     EXIT.
011600******************************************************************
011700************** END OF PROGRAM SOURCE -  VLTVPRM ***************
011800******************************************************************
