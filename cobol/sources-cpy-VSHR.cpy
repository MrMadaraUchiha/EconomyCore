000100*================================================================
000200* VSHR.cpybk
000300*    LINKAGE AREA FOR CALL "VLTSHARE" - SHARED-ACCOUNT
000400*    ADMINISTRATION (SC/IO/SO/IM/AM/RM/HP/UP).  THE ACCOUNT
000500*    MASTER TABLE AND THE PERMISSION-CODE MAP ROUTINE ARE USED
000600*    DIRECTLY BY VLTSHARE; ONLY THE REQUEST/RESPONSE FIELDS
000700*    TRAVEL IN THIS LINKAGE AREA.
000800*----------------------------------------------------------------
000900* AMENDMENT HISTORY:
001000*----------------------------------------------------------------
001100* VLT010L 02/02/2010 VSK   - INITIAL VERSION.
001200*================================================================
001300 01  WK-C-VSHR-RECORD.
001400     05  WK-C-VSHR-INPUT.
001500         10  WK-C-VSHR-OP-CODE       PIC X(02).
001600         10  WK-C-VSHR-ACCOUNT-ID    PIC X(36).
001700         10  WK-C-VSHR-ACCOUNT-2-ID  PIC X(36).
001800         10  WK-C-VSHR-PERM-CODE     PIC X(02).
001900         10  WK-C-VSHR-PERM-VALUE    PIC X(01).
002000         10  WK-C-VSHR-NAME          PIC X(30).
002100     05  WK-C-VSHR-OUTPUT.
002200         10  WK-C-VSHR-STATUS        PIC X(01).
002300             88  WK-C-VSHR-SUCCESS              VALUE "S".
002400             88  WK-C-VSHR-FAILURE              VALUE "F".
002500         10  WK-C-VSHR-MESSAGE       PIC X(40).
002600         10  WK-C-VSHR-PERM-FLAG     PIC X(01).
